000100******************************************************************
000200*    NSCRETI  -  NSC SE DETAIL RETURN INPUT LAYOUT               *
000300*    THE CLEARINGHOUSE SENDS BACK ONE COMMA-SEPARATED ROW PER    *
000400*    ENROLLMENT TERM PER COLLEGE PER STUDENT, WITH A HEADER ROW  *
000500*    ON LINE ONE.  NT-IN-LINE HOLDS THE RAW ROW; NT-ROW HOLDS THE*
000600*    COLUMNS AFTER 2100-PARSE-RETURN-REC UNSTRINGS THEM.         *
000700*                                                                *
000800*    1991-11-20  JMR  ORIGINAL LAYOUT (ENROLLMENT COLUMNS ONLY). *
000900*    1993-02-08  JMR  ADDED GRADUATION/DEGREE COLUMNS.           *
001000*    1996-01-11  KAP  ADDED SECOND ENROLLMENT MAJOR/CIP COLUMNS. *
001100******************************************************************
001200 01  NSCRET-INPUT-RECORD.
001300     05  NT-IN-LINE                  PIC X(600).
001400*
001500******************************************************************
001600*    PARSED RETURN ROW - ONE SET OF COLUMNS PER PHYSICAL ROW.    *
001700*    A DEGREE ROW USES ONLY THE IDENTITY AND DEGREE COLUMNS; AN  *
001800*    ENROLLMENT ROW USES THE IDENTITY AND ENROLLMENT COLUMNS.    *
001900*    BOTH SHAPES SHARE THIS ONE GROUP BECAUSE BOTH ARRIVE ON THE *
002000*    SAME COMMA-SEPARATED FILE.                                  *
002100******************************************************************
002200 01  NT-ROW.
002300     05  NT-UNIQUE-ID                PIC X(50).
002400     05  NT-LAST-NAME                PIC X(20).
002500     05  NT-FIRST-NAME               PIC X(20).
002600     05  NT-MIDDLE-INIT              PIC X(01).
002700     05  NT-NAME-SUFFIX              PIC X(05).
002800     05  NT-RETURN-REQ-FIELD         PIC X(50).
002900     05  NT-RECORD-FOUND             PIC X(01).
003000     05  NT-SEARCH-DATE              PIC X(08).
003100     05  NT-COLLEGE-CODE-BRANCH      PIC X(09).
003200     05  NT-COLLEGE-NAME             PIC X(40).
003300     05  NT-COLLEGE-STATE            PIC X(02).
003400     05  NT-COLLEGE-LEVEL            PIC X(01).
003500     05  NT-COLLEGE-CONTROL          PIC X(10).
003600     05  NT-ENROLL-BEGIN             PIC X(08).
003700     05  NT-ENROLL-BEGIN-R  REDEFINES  NT-ENROLL-BEGIN.
003800         10  NT-ENR-BEG-CCYY         PIC 9(04).
003900         10  NT-ENR-BEG-MM           PIC 9(02).
004000         10  NT-ENR-BEG-DD           PIC 9(02).
004100     05  NT-ENROLL-END               PIC X(08).
004200     05  NT-ENROLL-END-R  REDEFINES  NT-ENROLL-END.
004300         10  NT-ENR-END-CCYY         PIC 9(04).
004400         10  NT-ENR-END-MM           PIC 9(02).
004500         10  NT-ENR-END-DD           PIC 9(02).
004600     05  NT-ENROLL-STATUS            PIC X(01).
004700     05  NT-CLASS-LEVEL              PIC X(01).
004800     05  NT-ENR-MAJOR-1              PIC X(40).
004900     05  NT-ENR-CIP-1                PIC X(07).
005000     05  NT-ENR-MAJOR-2              PIC X(40).
005100     05  NT-ENR-CIP-2                PIC X(07).
005200*        COLLEGE SEQUENCE ARRIVES AS TEXT LIKE EVERY OTHER RETURN
005210*        COLUMN - BLANK ON A CONTINUATION ROW UNTIL 3000-FILL-
005220*        DOWN-COLLEGE-SEQ IN NSCRET FILLS IT FROM THE ROW ABOVE.
005230     05  NT-COLLEGE-SEQUENCE         PIC X(02).
005300     05  NT-GRADUATED                PIC X(01).
005400     05  NT-GRADUATION-DATE          PIC X(08).
005500     05  NT-DEGREE-TITLE             PIC X(40).
005600     05  NT-DEG-MAJOR-1              PIC X(40).
005700     05  NT-DEG-CIP-1                PIC X(07).
005800     05  NT-DEG-MAJOR-2              PIC X(40).
005900     05  NT-DEG-CIP-2                PIC X(07).
006000     05  NT-DEG-MAJOR-3              PIC X(40).
006100     05  NT-DEG-CIP-3                PIC X(07).
006200     05  NT-DEG-MAJOR-4              PIC X(40).
006300     05  NT-DEG-CIP-4                PIC X(07).
006400     05  NT-ENROLL-DAYS              PIC 9(05) COMP VALUE 0.
006500     05  FILLER                      PIC X(30).
