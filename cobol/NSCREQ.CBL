000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     NSCREQ.
000300 AUTHOR.         T. HALVORSEN.
000400 INSTALLATION.   MERIDIAN STATE COLLEGE - REGISTRAR DATA PROC.
000500 DATE-WRITTEN.   03/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.       REGISTRAR OFFICE USE ONLY - FERPA DATA.
000800 REMARKS.        BUILDS THE CLEARINGHOUSE ENROLLMENT/DEGREE
000900                 INQUIRY REQUEST FILE (HEADER, ONE DETAIL PER
001000                 STUDENT, TRAILER) FOR THE NEXT BATCH SUBMISSION
001100                 TO THE NATIONAL STUDENT CLEARINGHOUSE.
001200******************************************************************
001300*                        C H A N G E   L O G                     *
001400******************************************************************
001500*    DATE       WHO  REQUEST#  DESCRIPTION                       *
001600*    ---------  ---  --------  ------------------------------    *
001700*    03/14/1989 THL  DP-0142   ORIGINAL VERSION.  PRIOR          *
001800*                              ATTENDANCE (PA) INQUIRIES ONLY.   *
001900*    07/02/1990 THL  DP-0206   ADDED SE (SUBSEQUENT ENROLLMENT)  *
002000*                              INQUIRY TYPE AND HEADER COLUMN.   *
002100*    11/20/1991 JMR  DP-0261   ADDED SSN-SUPPRESSION RULE - SSN  *
002200*                              NOW CARRIED ONLY FOR PA INQUIRIES *
002300*                              WITH THE ENROLLED-STUDENTS FLAG   *
002400*                              OFF, PER REVISED NSC AGREEMENT.   *
002500*    02/08/1993 JMR  DP-0304   SEARCH-BEGIN-DATE NOW DEFAULTS TO *
002600*                              THE RUN SEARCH DATE WHEN BLANK.   *
002700*    09/30/1994 KAP  DP-0355   STRIP NON-ASCII CHARACTERS FROM   *
002800*                              NAME FIELDS - NSC WAS REJECTING   *
002900*                              RECORDS WITH EXTENDED CHARACTERS. *
003000*    01/11/1996 KAP  DP-0388   WARN WHEN RETURNREQUESTFIELD IS   *
003100*                              BLANK - FINANCIAL AID COULD NOT   *
003200*                              MATCH RETURNS BACK TO A STUDENT.  *
003300*    11/05/1998 DWS  DP-0431   YEAR-2000 REVIEW: TODAY'S DATE IS *
003400*                              WINDOWED (YY GE 50 = 19XX, ELSE   *
003500*                              20XX) BEFORE IT IS USED AS THE    *
003600*                              DEFAULT SEARCH DATE.              *
003700*    06/21/1999 DWS  DP-0431   Y2K SIGN-OFF - RE-RAN FULL PA AND *
003800*                              SE TEST DECKS ACROSS THE CENTURY  *
003900*                              BOUNDARY, NO FURTHER CHANGE.      *
004000*    04/17/2001 RTV  DP-0477   TRAILER COUNT CONFIRMED TO COVER  *
004100*                              HEADER + DETAIL + TRAILER, NOT    *
004200*                              DETAIL ALONE (OLD NSC ADDENDUM).  *
004300*    08/29/2003 RTV  DP-0509   SUFFIX COLUMN VALIDATED AGAINST   *
004400*                              THE CURRENT NSC FILE LAYOUT.      *
004410*    02/16/2005 KAP  DP-0533   TRAILER RECORD COUNT WAS PRINTING *
004420*                              WITH LEADING ZEROES - THE MOVE TO *
004430*                              NR-T-COUNT-ED WAS MISSING BEFORE  *
004440*                              THE STRING.  NAME-FIELD SHIFT IN  *
004450*                              4110-TRIM-AND-STRIP ALSO REWRAPPED*
004460*                              OFF COLUMN 73 - IT WAS SILENTLY   *
004470*                              TRUNCATING LAST NAME ON EVERY REC.*
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.    IBM-4381.
004900 OBJECT-COMPUTER.    IBM-4381.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS ASCII-DIGIT   IS '0' THRU '9'
005300     UPSI-0 IS NSCREQ-RERUN-SWITCH.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT F-STUDENT-IN      ASSIGN TO NSCSTUIN
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS FS-STUDENT-IN.
005900     SELECT F-NSC-REQUEST-OUT ASSIGN TO NSCREQOT
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FS-REQUEST-OUT.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  F-STUDENT-IN
006600     LABEL RECORD IS STANDARD
006700     RECORD CONTAINS 130 CHARACTERS
006800     DATA RECORD IS NSCREQ-INPUT-RECORD.
006900     COPY NSCREQI.
007000*
007100 FD  F-NSC-REQUEST-OUT
007200     LABEL RECORD IS STANDARD
007300     RECORD CONTAINS 200 CHARACTERS
007400     DATA RECORD IS NSCREQ-HEADER-REC
007500                    NSCREQ-DETAIL-REC
007600                    NSCREQ-TRAILER-REC.
007700     COPY NSCREQO.
007800*
007900 WORKING-STORAGE SECTION.
008000******************************************************************
008100*    FILE STATUS AND RUN SWITCHES                                *
008200******************************************************************
008300 01  FS-STUDENT-IN               PIC X(02).
008400     88  FS-STUDENT-IN-OK               VALUE '00'.
008500     88  FS-STUDENT-IN-EOF               VALUE '10'.
008600 01  FS-REQUEST-OUT              PIC X(02).
008700     88  FS-REQUEST-OUT-OK               VALUE '00'.
008800 01  NR-STUDENT-EOF-SW           PIC X(03) VALUE 'NO '.
008900     88  NR-STUDENT-EOF                   VALUE 'YES'.
009000*
009100******************************************************************
009200*    RUN-LEVEL CONFIGURATION - SCHOOL AND INQUIRY PARAMETERS.    *
009300*    THESE ARE PLAIN LITERALS BECAUSE THE REGISTRAR OFFICE HAS   *
009400*    ONLY THE ONE FICE CODE AND BRANCH; A SEPARATE PARAMETER     *
009500*    CARD READER WAS NEVER JUSTIFIED FOR A ONE-CAMPUS SHOP.      *
009600******************************************************************
009700 01  WK-RUN-PARMS.
009800     05  WK-FICE-CODE            PIC X(06) VALUE '001234'.
009900     05  WK-BRANCH-CODE          PIC X(02) VALUE '00'.
010000     05  WK-SCHOOL-NAME          PIC X(40)
010100             VALUE 'MERIDIAN STATE COLLEGE'.
010200     05  WK-INQUIRY-TYPE         PIC X(02) VALUE 'PA'.
010300     05  WK-ENROLLED-STUDENTS-FL PIC X(01) VALUE 'N'.
010400         88  ENROLLED-STUDENTS-ON        VALUE 'Y'.
010500     05  WK-SEARCH-DATE-PARM     PIC X(10) VALUE SPACES.
010600     05  WK-SEARCH-DATE-LEN      PIC 9(02) COMP VALUE 0.
010700     05  WK-SEARCH-DATE          PIC X(08) VALUE SPACES.
010750     05  WK-OUTPUT-FILE-NAME-DOC PIC X(40) VALUE SPACES.
010760     05  FILLER                  PIC X(10) VALUE SPACES.
010900*
011000******************************************************************
011100*    TODAY'S DATE WORK AREA - WINDOWED PER THE 1998 Y2K REVIEW.  *
011200******************************************************************
011300 01  WK-TODAY-RAW.
011400     05  WK-TODAY-YY             PIC 9(02).
011500     05  WK-TODAY-MM             PIC 9(02).
011600     05  WK-TODAY-DD             PIC 9(02).
011700 01  WK-TODAY-CCYYMMDD.
011800     05  WK-TODAY-CC             PIC 9(02).
011900     05  WK-TODAY-YY-OUT         PIC 9(02).
012000     05  WK-TODAY-MM-OUT         PIC 9(02).
012100     05  WK-TODAY-DD-OUT         PIC 9(02).
012200*        WINDOWED-CENTURY REDEFINITION - LETS 0200-NORMALIZE-
012300*        SEARCH-DATE MOVE THE FULL 8-BYTE DATE IN ONE MOVE.
012400 01  WK-TODAY-CCYYMMDD-X REDEFINES WK-TODAY-CCYYMMDD
012500                                 PIC X(08).
012600*
012700******************************************************************
012800*    RECORD AND ERROR COUNTERS - ALL COMP PER SHOP STANDARD.     *
012900******************************************************************
013000 01  WK-COUNTERS.
013100     05  WK-DETAIL-COUNT         PIC 9(07) COMP VALUE 0.
013200     05  WK-TRAILER-COUNT        PIC 9(07) COMP VALUE 0.
013300     05  WK-STRIP-LEN            PIC 9(02) COMP VALUE 0.
013400     05  WK-STRIP-IDX            PIC 9(02) COMP VALUE 0.
013500     05  WK-FIRST-NONBLANK       PIC 9(02) COMP VALUE 0.
013520     05  WK-SHIFT-LEN            PIC 9(02) COMP VALUE 0.
013550     05  FILLER                  PIC X(02) VALUE SPACES.
013600*
013700******************************************************************
013800*    NAME-FIELD TRIM/STRIP WORK AREA - SHARED BY EVERY CALL TO   *
013900*    4110-TRIM-AND-STRIP SO ONE ROUTINE SERVES ALL FOUR FIELDS.  *
014000******************************************************************
014100 01  WK-STRIP-AREA               PIC X(50) VALUE SPACES.
014200 01  WK-STRIP-SHIFT              PIC X(50) VALUE SPACES.
014300*
014400 SCREEN SECTION.
014500 01  SCR-BLANK.
014600     05  BLANK SCREEN.
014700*
014800 PROCEDURE DIVISION.
014900******************************************************************
015000*    0000-MAIN-LINE                                              *
015100******************************************************************
015200 0000-MAIN-LINE.
015300     DISPLAY SCR-BLANK.
015400     PERFORM 0100-INIT-CONFIG          THRU 0100-EXIT.
015500     PERFORM 0200-NORMALIZE-SEARCH-DATE THRU 0200-EXIT.
015600     PERFORM 1000-VALIDATE-INPUT-FILE  THRU 1000-EXIT.
015700     PERFORM 3000-WRITE-HEADER-REC     THRU 3000-EXIT.
015800     PERFORM 2000-PROCESS-STUDENTS     THRU 2000-EXIT.
015900     PERFORM 6000-WRITE-TRAILER-REC    THRU 6000-EXIT.
016000     PERFORM 9000-CLOSE-FILES          THRU 9000-EXIT.
016100     DISPLAY 'NSCREQ - REQUEST FILE BUILD COMPLETE'.
016200     DISPLAY 'NSCREQ - DETAIL RECORDS WRITTEN: ' WK-DETAIL-COUNT.
016300     STOP RUN.
016400*
016500******************************************************************
016600*    0100-INIT-CONFIG  --  LOAD SCHOOL/RUN CONFIGURATION.        *
016700******************************************************************
016800 0100-INIT-CONFIG.
016900     IF WK-INQUIRY-TYPE = SPACES
017000         MOVE 'PA' TO WK-INQUIRY-TYPE
017100     END-IF.
017200     STRING WK-FICE-CODE      DELIMITED BY SIZE
017300            '-'               DELIMITED BY SIZE
017400            WK-BRANCH-CODE    DELIMITED BY SIZE
017500            '_'               DELIMITED BY SIZE
017600            WK-INQUIRY-TYPE   DELIMITED BY SIZE
017700            '_'               DELIMITED BY SIZE
017800         INTO WK-OUTPUT-FILE-NAME-DOC
017900     END-STRING.
018000     DISPLAY 'NSCREQ - DEFAULT OUTPUT FILE NAME WOULD BE: '
018100         WK-OUTPUT-FILE-NAME-DOC '<SEARCH-DATE>.CSV'.
018200 0100-EXIT.
018300     EXIT.
018400*
018500******************************************************************
018600*    0200-NORMALIZE-SEARCH-DATE                                  *
018700*    LENGTH 4  (CCYY)        -> APPEND 0101                      *
018800*    LENGTH 6  (CCYYMM)      -> APPEND 01                        *
018900*    LENGTH 7  (CCYY-MM)     -> DROP HYPHEN, APPEND 01           *
019000*    LENGTH 10 (CCYY-MM-DD)  -> DROP HYPHENS                     *
019100*    BLANK                   -> TODAY, WINDOWED PER THE Y2K FIX  *
019200*    ANYTHING ELSE           -> USED AS GIVEN                    *
019300******************************************************************
019400 0200-NORMALIZE-SEARCH-DATE.
019500     IF WK-SEARCH-DATE-PARM = SPACES
019600         ACCEPT WK-TODAY-RAW FROM DATE
019700         IF WK-TODAY-YY < 50
019800             MOVE 20 TO WK-TODAY-CC
019900         ELSE
020000             MOVE 19 TO WK-TODAY-CC
020100         END-IF
020200         MOVE WK-TODAY-YY TO WK-TODAY-YY-OUT
020300         MOVE WK-TODAY-MM TO WK-TODAY-MM-OUT
020400         MOVE WK-TODAY-DD TO WK-TODAY-DD-OUT
020500         MOVE WK-TODAY-CCYYMMDD-X TO WK-SEARCH-DATE
020600     ELSE
020700         PERFORM 0210-COMPUTE-PARM-LEN THRU 0210-EXIT
020800         EVALUATE TRUE
020900             WHEN WK-SEARCH-DATE-LEN = 4
021000                 STRING WK-SEARCH-DATE-PARM(1:4) '0101'
021100                     DELIMITED BY SIZE INTO WK-SEARCH-DATE
021200                 END-STRING
021300             WHEN WK-SEARCH-DATE-LEN = 6
021400                 STRING WK-SEARCH-DATE-PARM(1:6) '01'
021500                     DELIMITED BY SIZE INTO WK-SEARCH-DATE
021600                 END-STRING
021700             WHEN WK-SEARCH-DATE-LEN = 7
021800                     AND WK-SEARCH-DATE-PARM(5:1) = '-'
021900                 STRING WK-SEARCH-DATE-PARM(1:4)
022000                        WK-SEARCH-DATE-PARM(6:2) '01'
022100                     DELIMITED BY SIZE INTO WK-SEARCH-DATE
022200                 END-STRING
022300             WHEN WK-SEARCH-DATE-LEN = 10
022400                     AND WK-SEARCH-DATE-PARM(5:1) = '-'
022500                 STRING WK-SEARCH-DATE-PARM(1:4)
022600                        WK-SEARCH-DATE-PARM(6:2)
022700                        WK-SEARCH-DATE-PARM(9:2)
022800                     DELIMITED BY SIZE INTO WK-SEARCH-DATE
022900                 END-STRING
023000             WHEN OTHER
023100                 MOVE WK-SEARCH-DATE-PARM(1:8) TO WK-SEARCH-DATE
023200         END-EVALUATE
023300     END-IF.
023400 0200-EXIT.
023500     EXIT.
023600*
023700******************************************************************
023800*    0210-COMPUTE-PARM-LEN  --  MANUAL RIGHT-TRIM LENGTH SCAN.   *
023900*    (WRITTEN BEFORE FUNCTION LENGTH/TRIM WERE AVAILABLE ON THE  *
024000*    SHOP'S COMPILER AND NEVER REVISITED.)                      *
024100******************************************************************
024200 0210-COMPUTE-PARM-LEN.
024300     MOVE 10 TO WK-SEARCH-DATE-LEN.
024400     PERFORM 0211-SHRINK-LEN THRU 0211-EXIT
024500         UNTIL WK-SEARCH-DATE-LEN = 0
024600            OR WK-SEARCH-DATE-PARM(WK-SEARCH-DATE-LEN:1)
024700                   NOT = SPACE.
024800 0210-EXIT.
024900     EXIT.
025000 0211-SHRINK-LEN.
025100     SUBTRACT 1 FROM WK-SEARCH-DATE-LEN.
025200 0211-EXIT.
025300     EXIT.
025400*
025500******************************************************************
025600*    1000-VALIDATE-INPUT-FILE                                    *
025700******************************************************************
025800 1000-VALIDATE-INPUT-FILE.
025900     OPEN INPUT F-STUDENT-IN.
026000     OPEN OUTPUT F-NSC-REQUEST-OUT.
026100     READ F-STUDENT-IN
026200         AT END GO TO 9910-ABEND-EMPTY-FILE
026300     END-READ.
026400     PERFORM 1100-CHECK-REQUIRED-COLUMNS THRU 1100-EXIT.
026500 1000-EXIT.
026600     EXIT.
026700*
026800******************************************************************
026900*    1100-CHECK-REQUIRED-COLUMNS                                 *
027000*    THE EXTRACT LAYOUT IS FIXED, SO A MISSING COLUMN SHOWS UP   *
028000*    AS EVERY ONE OF THE REQUIRED FIELDS BEING BLANK ON THE      *
028100*    FIRST RECORD - THAT IS THE SHOP'S TEST FOR "COLUMN ABSENT". *
028200******************************************************************
028300 1100-CHECK-REQUIRED-COLUMNS.
028400     IF NR-IN-FIRST-NAME    = SPACES
028500        AND NR-IN-MIDDLE-INIT  = SPACES
028600        AND NR-IN-LAST-NAME    = SPACES
028700        AND NR-IN-SUFFIX       = SPACES
028800        AND NR-IN-DOB          = SPACES
028900         GO TO 9900-ABEND-MISSING-COLUMNS
029000     END-IF.
029100 1100-EXIT.
029200     EXIT.
029300*
029400******************************************************************
029500*    2000-PROCESS-STUDENTS  --  MAIN READ/BUILD/WRITE LOOP.      *
029600*    THE FIRST RECORD WAS ALREADY PRIMED BY 1000-VALIDATE-       *
029700*    INPUT-FILE ABOVE.                                          *
029800******************************************************************
029900 2000-PROCESS-STUDENTS.
030000     PERFORM 2100-PROCESS-ONE-STUDENT THRU 2100-EXIT
030100         UNTIL NR-STUDENT-EOF.
030200 2000-EXIT.
030300     EXIT.
030400 2100-PROCESS-ONE-STUDENT.
030500     IF NR-IN-FIRST-NAME NOT = SPACES
030600         PERFORM 4000-BUILD-DETAIL-REC THRU 4000-EXIT
030700         PERFORM 4900-WRITE-DETAIL-REC THRU 4900-EXIT
030800     ELSE
030900         DISPLAY '*WARNING* NSCREQ - RECORD DROPPED, '
031000             'FIRSTNAME MISSING FOR ' NR-IN-LAST-NAME
031100     END-IF.
031200     READ F-STUDENT-IN
031300         AT END MOVE 'YES' TO NR-STUDENT-EOF-SW
031400     END-READ.
031500 2100-EXIT.
031600     EXIT.
031700*
031800******************************************************************
031900*    3000-WRITE-HEADER-REC  (H1)                                 *
032000******************************************************************
032100 3000-WRITE-HEADER-REC.
032200     MOVE WK-FICE-CODE      TO NR-H-SCHOOL-CODE.
032300     MOVE WK-BRANCH-CODE    TO NR-H-BRANCH-CODE.
032400     MOVE WK-SCHOOL-NAME    TO NR-H-SCHOOL-NAME.
032500     MOVE WK-SEARCH-DATE    TO NR-H-FILE-DATE.
032550     PERFORM 3100-CHECK-FILE-DATE-CCYY THRU 3100-EXIT.
032600     MOVE WK-INQUIRY-TYPE   TO NR-H-INQUIRY-TYPE.
032700     STRING NR-H-RECTYPE      DELIMITED BY SIZE
032800            NR-TAB-CHAR       DELIMITED BY SIZE
032900            NR-H-SCHOOL-CODE  DELIMITED BY SIZE
033000            NR-TAB-CHAR       DELIMITED BY SIZE
033100            NR-H-BRANCH-CODE  DELIMITED BY SIZE
033200            NR-TAB-CHAR       DELIMITED BY SIZE
033300            NR-H-SCHOOL-NAME  DELIMITED BY SIZE
033400            NR-TAB-CHAR       DELIMITED BY SIZE
033500            NR-H-FILE-DATE    DELIMITED BY SIZE
033600            NR-TAB-CHAR       DELIMITED BY SIZE
033700            NR-H-INQUIRY-TYPE DELIMITED BY SIZE
033800            NR-TAB-CHAR       DELIMITED BY SIZE
033900            NR-H-CONST-I      DELIMITED BY SIZE
034000         INTO NR-OUT-H-LINE
034100     END-STRING.
034200     WRITE NSCREQ-HEADER-REC.
034300     ADD 1 TO WK-TRAILER-COUNT.
034400 3000-EXIT.
034500     EXIT.
034600*
034610******************************************************************
034620*    3100-CHECK-FILE-DATE-CCYY  (DP-0431)                        *
034630*    CENTURY-DIGIT SANITY CHECK ON THE HEADER FILE DATE, USING   *
034640*    THE NR-H-FILE-DATE-R REDEFINITION SO NO SEPARATE UNSTRING   *
034650*    OF THE 8-BYTE DATE IS NEEDED.  A RUN WITH A FILE DATE       *
034660*    OUTSIDE 19XX/20XX MEANS THE SEARCH-DATE WINDOWING IN        *
034670*    0200-NORMALIZE-SEARCH-DATE PRODUCED GARBAGE AND THE RUN     *
034680*    SHOULD NOT GO OUT TO THE CLEARINGHOUSE.                     *
034690******************************************************************
034700 3100-CHECK-FILE-DATE-CCYY.
034710     IF NR-H-FILE-CCYY NOT NUMERIC
034720        OR NR-H-FILE-CCYY < '1990'
034730        OR NR-H-FILE-CCYY > '2099'
034740         GO TO 9930-ABEND-BAD-FILE-DATE
034750     END-IF.
034760 3100-EXIT.
034770     EXIT.
034780*
034790******************************************************************
034800*    4000-BUILD-DETAIL-REC  (D1)                                 *
034900******************************************************************
035000 4000-BUILD-DETAIL-REC.
035100     PERFORM 4100-NORMALIZE-NAME-FIELDS      THRU 4100-EXIT.
035200     PERFORM 4200-RESOLVE-SSN                THRU 4200-EXIT.
035300     PERFORM 4300-FORMAT-DOB                 THRU 4300-EXIT.
035400     PERFORM 4400-FORMAT-SEARCH-BEGIN-DATE   THRU 4400-EXIT.
035500     PERFORM 4500-CHECK-RETURN-REQUEST-FIELD THRU 4500-EXIT.
035600     MOVE NR-IN-RETURN-REQ-FIELD TO NR-D-RETURN-REQ-FIELD.
035700     MOVE WK-FICE-CODE           TO NR-D-SCHOOL-CODE.
035800     MOVE WK-BRANCH-CODE         TO NR-D-BRANCH-CODE.
035900 4000-EXIT.
036000     EXIT.
036100*
036200******************************************************************
036300*    4100-NORMALIZE-NAME-FIELDS  --  TRUNCATE/TRIM/STRIP EACH    *
036400*    NAME COLUMN TO ITS LAYOUT WIDTH USING THE SHARED 4110       *
036500*    TRIM-AND-STRIP ROUTINE.                                     *
036600******************************************************************
036700 4100-NORMALIZE-NAME-FIELDS.
036800     MOVE SPACES               TO WK-STRIP-AREA.
036900     MOVE NR-IN-FIRST-NAME     TO WK-STRIP-AREA(1:20).
037000     MOVE 20                   TO WK-STRIP-LEN.
037100     PERFORM 4110-TRIM-AND-STRIP THRU 4110-EXIT.
037200     MOVE WK-STRIP-AREA(1:20)  TO NR-D-FIRST-NAME.
037300*
037400     MOVE SPACES               TO WK-STRIP-AREA.
037500     MOVE NR-IN-MIDDLE-INIT    TO WK-STRIP-AREA(1:1).
037600     MOVE 1                    TO WK-STRIP-LEN.
037700     PERFORM 4110-TRIM-AND-STRIP THRU 4110-EXIT.
037800     MOVE WK-STRIP-AREA(1:1)   TO NR-D-MIDDLE-INIT.
037900*
038000     MOVE SPACES               TO WK-STRIP-AREA.
038100     MOVE NR-IN-LAST-NAME      TO WK-STRIP-AREA(1:20).
038200     MOVE 20                   TO WK-STRIP-LEN.
038300     PERFORM 4110-TRIM-AND-STRIP THRU 4110-EXIT.
038400     MOVE WK-STRIP-AREA(1:20)  TO NR-D-LAST-NAME.
038500*
038600     MOVE SPACES               TO WK-STRIP-AREA.
038700     MOVE NR-IN-SUFFIX         TO WK-STRIP-AREA(1:5).
038800     MOVE 5                    TO WK-STRIP-LEN.
038900     PERFORM 4110-TRIM-AND-STRIP THRU 4110-EXIT.
039000     MOVE WK-STRIP-AREA(1:5)   TO NR-D-SUFFIX.
039100 4100-EXIT.
039200     EXIT.
039300*
039400******************************************************************
039500*    4110-TRIM-AND-STRIP  --  STRIP NON-ASCII (DP-0355) THEN     *
039600*    LEFT-JUSTIFY THE REMAINING CONTENT WITHIN WK-STRIP-AREA.    *
039700******************************************************************
039800 4110-TRIM-AND-STRIP.
040000     PERFORM 4111-STRIP-ONE-CHAR THRU 4111-EXIT
040100         VARYING WK-STRIP-IDX FROM 1 BY 1
040200         UNTIL WK-STRIP-IDX > WK-STRIP-LEN.
040300     MOVE 0 TO WK-FIRST-NONBLANK.
040400     PERFORM 4112-FIND-FIRST-NONBLANK THRU 4112-EXIT
040500         VARYING WK-STRIP-IDX FROM 1 BY 1
040600         UNTIL WK-STRIP-IDX > WK-STRIP-LEN
040700            OR WK-FIRST-NONBLANK > 0.
040800     IF WK-FIRST-NONBLANK > 1
040900         MOVE SPACES TO WK-STRIP-SHIFT
040950         COMPUTE WK-SHIFT-LEN =
040960             WK-STRIP-LEN - WK-FIRST-NONBLANK + 1
041000         MOVE WK-STRIP-AREA(WK-FIRST-NONBLANK:WK-SHIFT-LEN)
041050             TO WK-STRIP-SHIFT
041200         MOVE SPACES TO WK-STRIP-AREA
041300         MOVE WK-STRIP-SHIFT TO WK-STRIP-AREA
041400     END-IF.
041500 4110-EXIT.
041600     EXIT.
041700 4111-STRIP-ONE-CHAR.
041800     IF WK-STRIP-AREA(WK-STRIP-IDX:1) < SPACE
042000        OR WK-STRIP-AREA(WK-STRIP-IDX:1) > '~'
042100         MOVE SPACE TO WK-STRIP-AREA(WK-STRIP-IDX:1)
042200     END-IF.
042300 4111-EXIT.
042400     EXIT.
042500 4112-FIND-FIRST-NONBLANK.
042600     IF WK-STRIP-AREA(WK-STRIP-IDX:1) NOT = SPACE
042700         MOVE WK-STRIP-IDX TO WK-FIRST-NONBLANK
042800     END-IF.
042900 4112-EXIT.
043000     EXIT.
043100*
043200******************************************************************
043300*    4200-RESOLVE-SSN  (DP-0261)                                 *
043400*    SSN IS CARRIED ONLY FOR A PA INQUIRY WITH THE ENROLLED-     *
043500*    STUDENTS FLAG OFF AND AN SSN ON THE INPUT RECORD.           *
043600******************************************************************
043700 4200-RESOLVE-SSN.
043800     MOVE SPACES TO NR-D-SSN.
043900     IF WK-INQUIRY-TYPE = 'PA'
044000        AND NOT ENROLLED-STUDENTS-ON
044100        AND NR-IN-SSN NOT = SPACES
044200         MOVE NR-IN-SSN TO NR-D-SSN
044300     ELSE
044400         IF NR-IN-SSN NOT = SPACES
044500             DISPLAY '*WARNING* NSCREQ - SSN SUPPLIED BUT '
044600                 'IGNORED FOR ' NR-IN-LAST-NAME
044700         END-IF
044800     END-IF.
044900 4200-EXIT.
045000     EXIT.
045100*
045200******************************************************************
045300*    4300-FORMAT-DOB  --  DOB MUST ALREADY BE A VALID CCYYMMDD.  *
045400******************************************************************
045500 4300-FORMAT-DOB.
045600     IF NR-IN-DOB-YYYY NOT NUMERIC
045700        OR NR-IN-DOB-MM   NOT NUMERIC
045800        OR NR-IN-DOB-DD   NOT NUMERIC
045900        OR NR-IN-DOB-MM   < '01' OR NR-IN-DOB-MM > '12'
046000        OR NR-IN-DOB-DD   < '01' OR NR-IN-DOB-DD > '31'
046100         GO TO 9920-ABEND-BAD-DOB
046200     END-IF.
046300     MOVE NR-IN-DOB TO NR-D-DOB.
046400 4300-EXIT.
046500     EXIT.
046600*
046700******************************************************************
046800*    4400-FORMAT-SEARCH-BEGIN-DATE  (DP-0304)                    *
046900******************************************************************
047000 4400-FORMAT-SEARCH-BEGIN-DATE.
047100     IF NR-IN-SEARCH-BEGIN-DATE = SPACES
047200         MOVE WK-SEARCH-DATE TO NR-D-SEARCH-BEGIN
047300         DISPLAY '*WARNING* NSCREQ - SEARCHBEGINDATE '
047400             'DEFAULTED FOR ' NR-IN-LAST-NAME
047500     ELSE
047600         MOVE NR-IN-SEARCH-BEGIN-DATE TO NR-D-SEARCH-BEGIN
047700     END-IF.
047800 4400-EXIT.
047900     EXIT.
048000*
048100******************************************************************
048200*    4500-CHECK-RETURN-REQUEST-FIELD  (DP-0388)                  *
048300******************************************************************
048400 4500-CHECK-RETURN-REQUEST-FIELD.
048500     IF NR-IN-RETURN-REQ-FIELD = SPACES
048600         DISPLAY '*WARNING* NSCREQ - RETURNREQUESTFIELD '
048700             'MISSING FOR ' NR-IN-LAST-NAME
048800     END-IF.
048900 4500-EXIT.
049000     EXIT.
049100*
049200******************************************************************
049300*    4900-WRITE-DETAIL-REC                                       *
049400******************************************************************
049500 4900-WRITE-DETAIL-REC.
049600     STRING NR-D-RECTYPE            DELIMITED BY SIZE
049700            NR-TAB-CHAR             DELIMITED BY SIZE
049800            NR-D-SSN                DELIMITED BY SIZE
049900            NR-TAB-CHAR             DELIMITED BY SIZE
050000            NR-D-FIRST-NAME         DELIMITED BY SIZE
050100            NR-TAB-CHAR             DELIMITED BY SIZE
050200            NR-D-MIDDLE-INIT        DELIMITED BY SIZE
050300            NR-TAB-CHAR             DELIMITED BY SIZE
050400            NR-D-LAST-NAME          DELIMITED BY SIZE
050500            NR-TAB-CHAR             DELIMITED BY SIZE
050600            NR-D-SUFFIX             DELIMITED BY SIZE
050700            NR-TAB-CHAR             DELIMITED BY SIZE
050800            NR-D-DOB                DELIMITED BY SIZE
050900            NR-TAB-CHAR             DELIMITED BY SIZE
051000            NR-D-SEARCH-BEGIN       DELIMITED BY SIZE
051100            NR-TAB-CHAR             DELIMITED BY SIZE
051200            NR-D-BLANK              DELIMITED BY SIZE
051300            NR-TAB-CHAR             DELIMITED BY SIZE
051400            NR-D-SCHOOL-CODE        DELIMITED BY SIZE
051500            NR-TAB-CHAR             DELIMITED BY SIZE
051600            NR-D-BRANCH-CODE        DELIMITED BY SIZE
051700            NR-TAB-CHAR             DELIMITED BY SIZE
051800            NR-D-RETURN-REQ-FIELD   DELIMITED BY SIZE
051900         INTO NR-OUT-D-LINE
052000     END-STRING.
052100     WRITE NSCREQ-DETAIL-REC.
052200     ADD 1 TO WK-DETAIL-COUNT.
052300     ADD 1 TO WK-TRAILER-COUNT.
052400 4900-EXIT.
052500     EXIT.
052600*
052700******************************************************************
052800*    6000-WRITE-TRAILER-REC  (T1)  (DP-0477)                     *
052900******************************************************************
053000 6000-WRITE-TRAILER-REC.
053100     ADD 1 TO WK-TRAILER-COUNT.
053200     MOVE WK-TRAILER-COUNT TO NR-T-COUNT.
053250     MOVE NR-T-COUNT       TO NR-T-COUNT-ED.
053300     STRING NR-T-RECTYPE      DELIMITED BY SIZE
053400            NR-TAB-CHAR       DELIMITED BY SIZE
053500            NR-T-COUNT-ED     DELIMITED BY SIZE
053600         INTO NR-OUT-T-LINE
053700     END-STRING.
053800     WRITE NSCREQ-TRAILER-REC.
053900 6000-EXIT.
054000     EXIT.
054100*
054200******************************************************************
054300*    9000-CLOSE-FILES                                            *
054400******************************************************************
054500 9000-CLOSE-FILES.
054600     CLOSE F-STUDENT-IN F-NSC-REQUEST-OUT.
054700 9000-EXIT.
054800     EXIT.
054900*
055000******************************************************************
055100*    9900 RANGE  --  FATAL ABENDS.                               *
055200******************************************************************
055300 9900-ABEND-MISSING-COLUMNS.
055400     DISPLAY '*FATAL* NSCREQ - A REQUIRED COLUMN IS MISSING '
055500         'FROM THE STUDENT IDENTITY FILE'.
055600     DISPLAY '        REQUIRED: FIRSTNAME, MIDDLEINITIAL, '
055700         'LASTNAME, SUFFIX, DOB'.
055800     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
055900     STOP RUN.
056000*
056100 9910-ABEND-EMPTY-FILE.
056200     DISPLAY '*FATAL* NSCREQ - STUDENT IDENTITY INPUT FILE '
056300         'IS EMPTY'.
056400     CLOSE F-STUDENT-IN F-NSC-REQUEST-OUT.
056500     STOP RUN.
056600*
056700 9920-ABEND-BAD-DOB.
056800     DISPLAY '*FATAL* NSCREQ - INVALID DOB FOR '
056900         NR-IN-LAST-NAME.
057000     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
057100     STOP RUN.
057150*
057160 9930-ABEND-BAD-FILE-DATE.
057170     DISPLAY '*FATAL* NSCREQ - HEADER FILE DATE CENTURY IS '
057180         'NOT IN THE 1990-2099 WINDOW'.
057190     DISPLAY '        NR-H-FILE-CCYY = ' NR-H-FILE-CCYY.
057200     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
057210     STOP RUN.
