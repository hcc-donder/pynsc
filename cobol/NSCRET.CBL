000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     NSCRET.
000300 AUTHOR.         J. MERCADO.
000400 INSTALLATION.   MERIDIAN STATE COLLEGE - REGISTRAR DATA PROC.
000500 DATE-WRITTEN.   11/20/1991.
000600 DATE-COMPILED.
000700 SECURITY.       REGISTRAR OFFICE USE ONLY - FERPA DATA.
000800 REMARKS.        CONVERTS THE NATIONAL STUDENT CLEARINGHOUSE
000900                 SE (SUBSEQUENT ENROLLMENT) DETAIL RETURN FILE
001000                 INTO ONE CONSOLIDATED ROW PER STUDENT PER
001100                 COLLEGE ATTENDED, WITH DEGREE INFORMATION
001200                 ATTACHED AND NOT-FOUND STUDENTS RE-APPENDED,
001300                 FOR LOAD INTO THE DEGREE-AUDIT DATABASE.
001400******************************************************************
001500*                        C H A N G E   L O G                     *
001600******************************************************************
001700*    DATE       WHO  REQUEST#  DESCRIPTION                       *
001800*    ---------  ---  --------  ------------------------------    *
001900*    11/20/1991 JMR  DP-0262   ORIGINAL VERSION.  ENROLLMENT     *
002000*                              ROWS ONLY, ONE COLLEGE PER RUN.   *
002100*    02/08/1993 JMR  DP-0305   ADDED GRADUATION/DEGREE ROW       *
002200*                              HANDLING AND THE LEFT-MERGE ONTO  *
002300*                              THE ENROLLMENT COLLEGE GROUPS.    *
002400*    01/11/1996 KAP  DP-0389   ADDED SECOND ENROLLMENT MAJOR/CIP *
002500*                              COLUMNS AND THE LAST-ENROLLMENT   *
002600*                              MAJOR/CIP CARRY-FORWARD FIELDS.   *
002700*    11/05/1998 DWS  DP-0432   YEAR-2000 REVIEW: ENROLLMENT DAYS *
002800*                              NOW COMPUTED WITH A JULIAN-DAY    *
002900*                              NUMBER SO THE CENTURY ROLLOVER    *
003000*                              DOES NOT PRODUCE A NEGATIVE COUNT.*
003100*    06/21/1999 DWS  DP-0432   Y2K SIGN-OFF - RE-RAN THE FULL    *
003200*                              1999/2000 ACADEMIC YEAR TEST DECK.*
003300*    04/17/2001 RTV  DP-0478   FILL-DOWN OF COLLEGE SEQUENCE     *
003400*                              REWRITTEN AS A SINGLE-PASS CONTROL*
003500*                              BREAK - THE OLD TWO-PASS VERSION  *
003600*                              MISSED GROUPS THAT SPANNED A      *
003700*                              REEL BOUNDARY ON THE OLD 3480 JOB.*
003800*    08/29/2003 RTV  DP-0510   MULTIPLE-DEGREE STUDENTS NOW      *
003900*                              PRODUCE ONE OUTPUT ROW PER DEGREE *
004000*                              INSTEAD OF THE LAST DEGREE ONLY.  *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.    IBM-4381.
004500 OBJECT-COMPUTER.    IBM-4381.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS ASCII-DIGIT   IS '0' THRU '9'
004900     UPSI-0 IS NSCRET-RERUN-SWITCH.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT F-NSC-RETURN-IN    ASSIGN TO NSCRETIN
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS FS-RETURN-IN.
005500     SELECT F-CONSOLIDATED-OUT ASSIGN TO NSCRETOT
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FS-CONSOL-OUT.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  F-NSC-RETURN-IN
006200     LABEL RECORD IS STANDARD
006300     RECORD CONTAINS 600 CHARACTERS
006400     DATA RECORD IS NSCRET-INPUT-RECORD.
006500     COPY NSCRETI.
006600*
006700 FD  F-CONSOLIDATED-OUT
006800     LABEL RECORD IS STANDARD
006900     RECORD CONTAINS 600 CHARACTERS
007000     DATA RECORD IS NSCRET-OUTPUT-REC.
007100     COPY NSCRETO.
007200*
007300 WORKING-STORAGE SECTION.
007400******************************************************************
007500*    FILE STATUS AND RUN SWITCHES                                *
007600******************************************************************
007700 01  FS-RETURN-IN                PIC X(02).
007800     88  FS-RETURN-IN-OK                 VALUE '00'.
007900 01  FS-CONSOL-OUT               PIC X(02).
008000     88  FS-CONSOL-OUT-OK                VALUE '00'.
008100 01  NT-RETURN-EOF-SW            PIC X(03) VALUE 'NO '.
008200     88  NT-RETURN-EOF                    VALUE 'YES'.
008300 01  WK-GROUP-OPEN-SW            PIC X(03) VALUE 'NO '.
008400     88  WK-GROUP-IS-OPEN                 VALUE 'YES'.
008500*
008600******************************************************************
008700*    RUN COUNTERS                                                *
008800******************************************************************
008900 01  WK-INPUT-ROW-COUNT          PIC 9(07) COMP VALUE 0.
009000 01  WK-OUTPUT-ROW-COUNT         PIC 9(07) COMP VALUE 0.
009100 01  WK-WRITE-IDX                PIC 9(05) COMP VALUE 0.
009200*
009300******************************************************************
009400*    3000-FILL-DOWN-COLLEGE-SEQ WORK AREA                        *
009500******************************************************************
009600 01  WK-PRIOR-FK-WHOLE           PIC X(104) VALUE LOW-VALUES.
009700 01  WK-LAST-COLLEGE-SEQ         PIC X(02) VALUE SPACES.
009800*
009900******************************************************************
010000*    4000-AGGREGATE-COLLEGE-TABLE WORK AREA - THE "CURRENT       *
010100*    GROUP" ACCUMULATORS FOR THE CONTROL BREAK, AND THE GROUP    *
010200*    KEY USED TO DETECT WHEN A NEW COLLEGE GROUP HAS STARTED.    *
010300*    COLLEGE GROUPS ARE ASSUMED CONTIGUOUS IN THE NSC EXTRACT -  *
010400*    ALL TERM ROWS FOR ONE STUDENT AT ONE COLLEGE ARE TOGETHER.  *
010500******************************************************************
010600 01  WK-AGGR-KEY.
010700     05  WK-AK-LAST-NAME             PIC X(20).
010800     05  WK-AK-FIRST-NAME            PIC X(20).
010900     05  WK-AK-MIDDLE-INIT           PIC X(01).
011000     05  WK-AK-SUFFIX                PIC X(05).
011100     05  WK-AK-RETURN-REQ            PIC X(50).
011200     05  WK-AK-COLLEGE-SEQ           PIC X(02).
011210*        (NO FILLER PAD HERE - WK-AK-WHOLE BELOW MUST STAY THE
011220*        SAME 98-BYTE WIDTH AS WK-AGGR-KEY FOR THE REDEFINES.)
011300 01  WK-AGGR-KEY-R  REDEFINES  WK-AGGR-KEY.
011400     05  WK-AK-WHOLE                 PIC X(98).
011500 01  WK-PRIOR-AGGR-KEY               PIC X(98) VALUE LOW-VALUES.
011600*
011700 01  WK-CUR-GROUP.
011800     05  WK-CUR-LAST-NAME            PIC X(20).
011900     05  WK-CUR-FIRST-NAME           PIC X(20).
012000     05  WK-CUR-MIDDLE-INIT          PIC X(01).
012100     05  WK-CUR-SUFFIX               PIC X(05).
012200     05  WK-CUR-RETURN-REQ           PIC X(50).
012300     05  WK-CUR-SEARCH-DATE          PIC X(08).
012400     05  WK-CUR-COLLEGE-SEQ          PIC X(02).
012500     05  WK-CUR-COLLEGE-CODE         PIC X(09).
012600     05  WK-CUR-COLLEGE-NAME         PIC X(40).
012700     05  WK-CUR-COLLEGE-STATE        PIC X(02).
012800     05  WK-CUR-COLLEGE-LEVEL        PIC X(01).
012900     05  WK-CUR-COLLEGE-CONTROL      PIC X(10).
013000     05  WK-CUR-ENROLL-BEGIN         PIC X(08).
013100     05  WK-CUR-ENROLL-END           PIC X(08).
013200     05  WK-CUR-ENROLL-STATUS        PIC X(01).
013300     05  WK-CUR-CLASS-LEVEL          PIC X(01).
013400     05  WK-CUR-ENR-MAJOR-1          PIC X(40).
013500     05  WK-CUR-ENR-CIP-1            PIC X(07).
013600     05  WK-CUR-ENR-MAJOR-2          PIC X(40).
013700     05  WK-CUR-ENR-CIP-2            PIC X(07).
013800     05  WK-CUR-LAST-ENR-MAJOR-1     PIC X(40).
013900     05  WK-CUR-LAST-ENR-CIP-1       PIC X(07).
014000     05  WK-CUR-LAST-ENR-MAJOR-2     PIC X(40).
014100     05  WK-CUR-LAST-ENR-CIP-2       PIC X(07).
014200     05  WK-CUR-SEMESTERS            PIC 9(03) COMP.
014300     05  WK-CUR-TOTAL-DAYS           PIC 9(05) COMP.
014350     05  FILLER                      PIC X(08) VALUE SPACES.
014400*
014500******************************************************************
014600*    2310-DAYS-FROM-EPOCH WORK AREA - FLIEGEL/VAN FLANDERN       *
014700*    JULIAN-DAY-NUMBER METHOD.  NO INTRINSIC FUNCTIONS ARE USED  *
014800*    ON THIS SHOP'S COMPILER, SO ALL DIVISION IS INTEGER DIVIDE. *
014900******************************************************************
015000 01  WK-JDN-CALC.
015100     05  WK-JDN-YEAR             PIC S9(04) COMP.
015200     05  WK-JDN-MONTH            PIC S9(02) COMP.
015300     05  WK-JDN-DAY              PIC S9(02) COMP.
015400     05  WK-JDN-A                PIC S9(04) COMP.
015500     05  WK-JDN-Y                PIC S9(04) COMP.
015600     05  WK-JDN-M                PIC S9(04) COMP.
015700     05  WK-JDN-RESULT           PIC S9(09) COMP.
015750     05  FILLER                  PIC X(04) VALUE SPACES.
015800 01  WK-JDN-BEGIN                PIC S9(09) COMP VALUE 0.
015900 01  WK-JDN-END                  PIC S9(09) COMP VALUE 0.
016000*
016100 SCREEN SECTION.
016200 01  SCR-BLANK.
016300     05  BLANK SCREEN.
016400*
016500 PROCEDURE DIVISION.
016600******************************************************************
016700*    0000-MAIN-LINE                                              *
016800******************************************************************
016900 0000-MAIN-LINE.
017000     DISPLAY SCR-BLANK.
017100     PERFORM 1000-OPEN-FILES      THRU 1000-EXIT.
017200     PERFORM 2000-READ-RETURN-REC THRU 2000-EXIT
017300         UNTIL NT-RETURN-EOF.
017400     IF WK-GROUP-IS-OPEN
017500         PERFORM 4200-CLOSE-GROUP THRU 4200-EXIT
017600     END-IF.
017700     PERFORM 6000-MERGE-DEGREE-ROWS  THRU 6000-EXIT.
017800     PERFORM 6200-APPLY-FINAL-DEFAULTS THRU 6200-EXIT.
017900     PERFORM 7000-SORT-OUTPUT-TABLE  THRU 7000-EXIT.
018000     PERFORM 8000-WRITE-OUTPUT-RECS  THRU 8000-EXIT.
018100     CLOSE F-NSC-RETURN-IN F-CONSOLIDATED-OUT.
018200     DISPLAY 'NSCRET - RETURN CONVERSION COMPLETE'.
018300     DISPLAY 'NSCRET - INPUT ROWS READ:      ' WK-INPUT-ROW-COUNT.
018400     DISPLAY 'NSCRET - OUTPUT ROWS WRITTEN:   '
018450         WK-OUTPUT-ROW-COUNT.
018500     STOP RUN.
018600*
018700******************************************************************
018800*    1000-OPEN-FILES  --  OPEN AND SKIP THE CSV HEADER LINE.     *
018900******************************************************************
019000 1000-OPEN-FILES.
019100     OPEN INPUT  F-NSC-RETURN-IN.
019200     OPEN OUTPUT F-CONSOLIDATED-OUT.
019300     READ F-NSC-RETURN-IN
019400         AT END GO TO 9910-ABEND-EMPTY-FILE
019500     END-READ.
019600     READ F-NSC-RETURN-IN
019700         AT END MOVE 'YES' TO NT-RETURN-EOF-SW
019800     END-READ.
019900 1000-EXIT.
020000     EXIT.
020100*
020200******************************************************************
020300*    2000-READ-RETURN-REC  --  MAIN INPUT LOOP.  THE FIRST DATA  *
020400*    ROW WAS ALREADY PRIMED BY 1000-OPEN-FILES (WHICH ALSO       *
020500*    CONSUMED THE HEADER ROW).                                   *
020600******************************************************************
020700 2000-READ-RETURN-REC.
020800     ADD 1 TO WK-INPUT-ROW-COUNT.
020900     PERFORM 2100-PARSE-RETURN-REC THRU 2100-EXIT.
021000     PERFORM 2200-PARTITION-RECORD THRU 2200-EXIT.
021100     READ F-NSC-RETURN-IN
021200         AT END MOVE 'YES' TO NT-RETURN-EOF-SW
021300     END-READ.
021400 2000-EXIT.
021500     EXIT.
021600*
021700******************************************************************
021800*    2100-PARSE-RETURN-REC  --  UNSTRING THE RAW CSV ROW INTO    *
021900*    ITS 32 COLUMNS.  THE FILE CARRIES NO EMBEDDED-COMMA         *
022000*    QUOTING, SO A PLAIN COMMA-DELIMITED UNSTRING IS SUFFICIENT. *
022100******************************************************************
022200 2100-PARSE-RETURN-REC.
022300     UNSTRING NT-IN-LINE DELIMITED BY ','
022400         INTO NT-UNIQUE-ID, NT-LAST-NAME, NT-FIRST-NAME,
022500              NT-MIDDLE-INIT, NT-NAME-SUFFIX, NT-RETURN-REQ-FIELD,
022600              NT-RECORD-FOUND, NT-SEARCH-DATE,
022700              NT-COLLEGE-CODE-BRANCH, NT-COLLEGE-NAME,
022800              NT-COLLEGE-STATE, NT-COLLEGE-LEVEL,
022900              NT-COLLEGE-CONTROL, NT-ENROLL-BEGIN, NT-ENROLL-END,
023000              NT-ENROLL-STATUS, NT-CLASS-LEVEL, NT-ENR-MAJOR-1,
023100              NT-ENR-CIP-1, NT-ENR-MAJOR-2, NT-ENR-CIP-2,
023200              NT-COLLEGE-SEQUENCE, NT-GRADUATED,
023300              NT-GRADUATION-DATE, NT-DEGREE-TITLE, NT-DEG-MAJOR-1,
023400              NT-DEG-CIP-1, NT-DEG-MAJOR-2, NT-DEG-CIP-2,
023500              NT-DEG-MAJOR-3, NT-DEG-CIP-3, NT-DEG-MAJOR-4,
023600              NT-DEG-CIP-4
023700     END-UNSTRING.
023800 2100-EXIT.
023900     EXIT.
024000*
024100******************************************************************
024200*    2200-PARTITION-RECORD                                       *
024300******************************************************************
024400 2200-PARTITION-RECORD.
024500     IF NT-RECORD-FOUND = 'N'
024600         PERFORM 5000-APPEND-NOT-FOUND THRU 5000-EXIT
024700     ELSE
024800         PERFORM 2300-COMPUTE-ENROLLMENT-DAYS THRU 2300-EXIT
024900         PERFORM 2400-SPLIT-GRADUATED-ROWS    THRU 2400-EXIT
025000     END-IF.
025100 2200-EXIT.
025200     EXIT.
025300*
025400******************************************************************
025500*    2300-COMPUTE-ENROLLMENT-DAYS  (DP-0432)                     *
025600******************************************************************
025700 2300-COMPUTE-ENROLLMENT-DAYS.
025800     MOVE NT-ENR-BEG-CCYY TO WK-JDN-YEAR.
025900     MOVE NT-ENR-BEG-MM   TO WK-JDN-MONTH.
026000     MOVE NT-ENR-BEG-DD   TO WK-JDN-DAY.
026100     PERFORM 2310-DAYS-FROM-EPOCH THRU 2310-EXIT.
026200     MOVE WK-JDN-RESULT   TO WK-JDN-BEGIN.
026300     MOVE NT-ENR-END-CCYY TO WK-JDN-YEAR.
026400     MOVE NT-ENR-END-MM   TO WK-JDN-MONTH.
026500     MOVE NT-ENR-END-DD   TO WK-JDN-DAY.
026600     PERFORM 2310-DAYS-FROM-EPOCH THRU 2310-EXIT.
026700     MOVE WK-JDN-RESULT   TO WK-JDN-END.
026800     COMPUTE NT-ENROLL-DAYS = WK-JDN-END - WK-JDN-BEGIN.
026900 2300-EXIT.
027000     EXIT.
027100*
027200******************************************************************
027300*    2310-DAYS-FROM-EPOCH  --  JULIAN DAY NUMBER OF WK-JDN-YEAR/ *
027400*    WK-JDN-MONTH/WK-JDN-DAY, RETURNED IN WK-JDN-RESULT.         *
027500******************************************************************
027600 2310-DAYS-FROM-EPOCH.
027700     COMPUTE WK-JDN-A = (14 - WK-JDN-MONTH) / 12.
027800     COMPUTE WK-JDN-Y = WK-JDN-YEAR + 4800 - WK-JDN-A.
027900     COMPUTE WK-JDN-M = WK-JDN-MONTH + (12 * WK-JDN-A) - 3.
028000     COMPUTE WK-JDN-RESULT =
028100         WK-JDN-DAY
028200         + (((153 * WK-JDN-M) + 2) / 5)
028300         + (365 * WK-JDN-Y)
028400         + (WK-JDN-Y / 4)
028500         - (WK-JDN-Y / 100)
028600         + (WK-JDN-Y / 400)
028700         - 32045.
028800 2310-EXIT.
028900     EXIT.
029000*
029100******************************************************************
029200*    2400-SPLIT-GRADUATED-ROWS                                   *
029300******************************************************************
029400 2400-SPLIT-GRADUATED-ROWS.
029500     IF NT-GRADUATED = 'Y'
029600         PERFORM 2410-APPEND-DEGREE-ROW THRU 2410-EXIT
029700     ELSE
029800         PERFORM 3000-FILL-DOWN-COLLEGE-SEQ    THRU 3000-EXIT
029900         PERFORM 4000-AGGREGATE-COLLEGE-TABLE  THRU 4000-EXIT
030000     END-IF.
030100 2400-EXIT.
030200     EXIT.
030300*
030400******************************************************************
030500*    2410-APPEND-DEGREE-ROW  --  DEGREE DEFAULTS PER DP-0305.    *
030600******************************************************************
030700 2410-APPEND-DEGREE-ROW.
030800     IF NT-DEGREE-TITLE = SPACES
030900         MOVE 'UNKNOWN' TO NT-DEGREE-TITLE
031000     END-IF.
031100     IF NT-DEG-MAJOR-1 = SPACES
031200         MOVE 'UNKNOWN' TO NT-DEG-MAJOR-1
031300     END-IF.
031400     IF NT-DEG-CIP-1 = SPACES
031500         MOVE 'UNKNOWN' TO NT-DEG-CIP-1
031600     END-IF.
031700     ADD 1 TO WK-DEGREE-COUNT.
031800     MOVE NT-LAST-NAME TO
031805         WK-DEG-LAST-NAME(WK-DEGREE-COUNT).
031900     MOVE NT-FIRST-NAME TO
031905         WK-DEG-FIRST-NAME(WK-DEGREE-COUNT).
032000     MOVE NT-MIDDLE-INIT TO
032005         WK-DEG-MIDDLE-INIT(WK-DEGREE-COUNT).
032100     MOVE NT-NAME-SUFFIX      TO WK-DEG-SUFFIX(WK-DEGREE-COUNT).
032200     MOVE NT-COLLEGE-SEQUENCE TO
032205         WK-DEG-COLLEGE-SEQ(WK-DEGREE-COUNT).
032300     MOVE NT-GRADUATION-DATE TO
032305         WK-DEG-GRAD-DATE(WK-DEGREE-COUNT).
032400     MOVE NT-DEGREE-TITLE     TO WK-DEG-TITLE(WK-DEGREE-COUNT).
032500     MOVE NT-DEG-MAJOR-1      TO WK-DEG-MAJOR-1(WK-DEGREE-COUNT).
032600     MOVE NT-DEG-CIP-1        TO WK-DEG-CIP-1(WK-DEGREE-COUNT).
032700     MOVE NT-DEG-MAJOR-2      TO WK-DEG-MAJOR-2(WK-DEGREE-COUNT).
032800     MOVE NT-DEG-CIP-2        TO WK-DEG-CIP-2(WK-DEGREE-COUNT).
032900     MOVE NT-DEG-MAJOR-3      TO WK-DEG-MAJOR-3(WK-DEGREE-COUNT).
033000     MOVE NT-DEG-CIP-3        TO WK-DEG-CIP-3(WK-DEGREE-COUNT).
033100     MOVE NT-DEG-MAJOR-4      TO WK-DEG-MAJOR-4(WK-DEGREE-COUNT).
033200     MOVE NT-DEG-CIP-4        TO WK-DEG-CIP-4(WK-DEGREE-COUNT).
033300 2410-EXIT.
033400     EXIT.
033500*
033600******************************************************************
033700*    3000-FILL-DOWN-COLLEGE-SEQ  (DP-0478)                       *
033800*    GROUP KEY IS IDENTITY + REQUESTER RETURN FIELD + ENROLLMENT *
033900*    BEGIN.  A BLANK COLLEGE SEQUENCE TAKES THE LAST NON-BLANK   *
034000*    VALUE SEEN FOR THE SAME KEY, IN INPUT ORDER.                *
034100******************************************************************
034200 3000-FILL-DOWN-COLLEGE-SEQ.
034300     MOVE NT-LAST-NAME        TO WK-FK-LAST-NAME.
034400     MOVE NT-FIRST-NAME       TO WK-FK-FIRST-NAME.
034500     MOVE NT-MIDDLE-INIT      TO WK-FK-MIDDLE-INIT.
034600     MOVE NT-NAME-SUFFIX      TO WK-FK-SUFFIX.
034700     MOVE NT-RETURN-REQ-FIELD TO WK-FK-RETURN-REQ.
034800     MOVE NT-ENROLL-BEGIN     TO WK-FK-ENROLL-BEGIN.
034900     IF WK-FK-WHOLE NOT = WK-PRIOR-FK-WHOLE
035000         MOVE WK-FK-WHOLE TO WK-PRIOR-FK-WHOLE
035100         MOVE NT-COLLEGE-SEQUENCE TO WK-LAST-COLLEGE-SEQ
035200     ELSE
035300         IF NT-COLLEGE-SEQUENCE = SPACES
035400             MOVE WK-LAST-COLLEGE-SEQ TO NT-COLLEGE-SEQUENCE
035500         ELSE
035600             MOVE NT-COLLEGE-SEQUENCE TO WK-LAST-COLLEGE-SEQ
035700         END-IF
035800     END-IF.
035900 3000-EXIT.
036000     EXIT.
036100*
036200******************************************************************
036300*    4000-AGGREGATE-COLLEGE-TABLE  --  CONTROL BREAK ON (LAST,   *
036400*    FIRST, MI, SUFFIX, RRF, COLLEGE SEQUENCE).                  *
036500******************************************************************
036600 4000-AGGREGATE-COLLEGE-TABLE.
036700     MOVE NT-LAST-NAME        TO WK-AK-LAST-NAME.
036800     MOVE NT-FIRST-NAME       TO WK-AK-FIRST-NAME.
036900     MOVE NT-MIDDLE-INIT      TO WK-AK-MIDDLE-INIT.
037000     MOVE NT-NAME-SUFFIX      TO WK-AK-SUFFIX.
037100     MOVE NT-RETURN-REQ-FIELD TO WK-AK-RETURN-REQ.
037200     MOVE NT-COLLEGE-SEQUENCE TO WK-AK-COLLEGE-SEQ.
037300     IF WK-GROUP-IS-OPEN
037400         IF WK-AK-WHOLE NOT = WK-PRIOR-AGGR-KEY
037500             PERFORM 4200-CLOSE-GROUP THRU 4200-EXIT
037600             PERFORM 4300-START-GROUP THRU 4300-EXIT
037700         END-IF
037800     ELSE
037900         PERFORM 4300-START-GROUP THRU 4300-EXIT
038000     END-IF.
038100     MOVE WK-AK-WHOLE TO WK-PRIOR-AGGR-KEY.
038200     PERFORM 4100-ACCUM-GROUP-ROW THRU 4100-EXIT.
038300 4000-EXIT.
038400     EXIT.
038500*
038600******************************************************************
038700*    4100-ACCUM-GROUP-ROW                                        *
038800******************************************************************
038900 4100-ACCUM-GROUP-ROW.
039000     ADD 1 TO WK-CUR-SEMESTERS.
039100     ADD NT-ENROLL-DAYS TO WK-CUR-TOTAL-DAYS.
039200     IF NT-ENROLL-BEGIN < WK-CUR-ENROLL-BEGIN
039300         MOVE NT-ENROLL-BEGIN TO WK-CUR-ENROLL-BEGIN
039400     END-IF.
039500     IF NT-ENROLL-END > WK-CUR-ENROLL-END
039600         MOVE NT-ENROLL-END TO WK-CUR-ENROLL-END
039700     END-IF.
039800     MOVE NT-ENR-MAJOR-1 TO WK-CUR-LAST-ENR-MAJOR-1.
039900     MOVE NT-ENR-CIP-1   TO WK-CUR-LAST-ENR-CIP-1.
040000     MOVE NT-ENR-MAJOR-2 TO WK-CUR-LAST-ENR-MAJOR-2.
040100     MOVE NT-ENR-CIP-2   TO WK-CUR-LAST-ENR-CIP-2.
040200 4100-EXIT.
040300     EXIT.
040400*
040500******************************************************************
040600*    4200-CLOSE-GROUP  --  FLUSH THE CURRENT GROUP INTO THE      *
040700*    OUTPUT TABLE.  GRADUATED?/DEGREE FIELDS DEFAULT TO 'N'/     *
040800*    BLANK HERE AND ARE FILLED IN BY 6000-MERGE-DEGREE-ROWS.     *
040900******************************************************************
041000 4200-CLOSE-GROUP.
041100     ADD 1 TO WK-GROUP-COUNT.
041200     MOVE WK-CUR-LAST-NAME TO
041205         WK-G-LAST-NAME(WK-GROUP-COUNT).
041300     MOVE WK-CUR-FIRST-NAME TO
041305         WK-G-FIRST-NAME(WK-GROUP-COUNT).
041400     MOVE WK-CUR-MIDDLE-INIT TO
041405         WK-G-MIDDLE-INIT(WK-GROUP-COUNT).
041500     MOVE WK-CUR-SUFFIX           TO WK-G-SUFFIX(WK-GROUP-COUNT).
041600     MOVE WK-CUR-RETURN-REQ TO
041605         WK-G-RETURN-REQ(WK-GROUP-COUNT).
041700     MOVE 'Y' TO
041705         WK-G-RECORD-FOUND(WK-GROUP-COUNT).
041800     MOVE WK-CUR-SEARCH-DATE TO
041805         WK-G-SEARCH-DATE(WK-GROUP-COUNT).
041900     MOVE WK-CUR-COLLEGE-SEQ TO
041905         WK-G-COLLEGE-SEQ(WK-GROUP-COUNT).
042000     MOVE WK-CUR-COLLEGE-CODE TO
042005         WK-G-COLLEGE-CODE(WK-GROUP-COUNT).
042100     MOVE WK-CUR-COLLEGE-NAME TO
042105         WK-G-COLLEGE-NAME(WK-GROUP-COUNT).
042200     MOVE WK-CUR-COLLEGE-STATE TO
042205         WK-G-COLLEGE-STATE(WK-GROUP-COUNT).
042300     MOVE WK-CUR-COLLEGE-LEVEL TO
042305         WK-G-COLLEGE-LEVEL(WK-GROUP-COUNT).
042400     MOVE WK-CUR-COLLEGE-CONTROL  TO
042500         WK-G-COLLEGE-CONTROL(WK-GROUP-COUNT).
042600     MOVE WK-CUR-ENROLL-BEGIN TO
042605         WK-G-ENROLL-BEGIN(WK-GROUP-COUNT).
042700     MOVE WK-CUR-ENROLL-END TO
042705         WK-G-ENROLL-END(WK-GROUP-COUNT).
042800     MOVE WK-CUR-ENROLL-STATUS    TO
042900         WK-G-ENROLL-STATUS(WK-GROUP-COUNT).
043000     MOVE WK-CUR-CLASS-LEVEL TO
043005         WK-G-CLASS-LEVEL(WK-GROUP-COUNT).
043100     MOVE WK-CUR-ENR-MAJOR-1 TO
043105         WK-G-ENR-MAJOR-1(WK-GROUP-COUNT).
043200     MOVE WK-CUR-ENR-CIP-1 TO
043205         WK-G-ENR-CIP-1(WK-GROUP-COUNT).
043300     MOVE WK-CUR-ENR-MAJOR-2 TO
043305         WK-G-ENR-MAJOR-2(WK-GROUP-COUNT).
043400     MOVE WK-CUR-ENR-CIP-2 TO
043405         WK-G-ENR-CIP-2(WK-GROUP-COUNT).
043500     MOVE WK-CUR-LAST-ENR-MAJOR-1 TO
043600         WK-G-LAST-ENR-MAJOR-1(WK-GROUP-COUNT).
043700     MOVE WK-CUR-LAST-ENR-CIP-1   TO
043800         WK-G-LAST-ENR-CIP-1(WK-GROUP-COUNT).
043900     MOVE WK-CUR-LAST-ENR-MAJOR-2 TO
044000         WK-G-LAST-ENR-MAJOR-2(WK-GROUP-COUNT).
044100     MOVE WK-CUR-LAST-ENR-CIP-2   TO
044200         WK-G-LAST-ENR-CIP-2(WK-GROUP-COUNT).
044300     MOVE WK-CUR-SEMESTERS TO
044305         WK-G-SEMESTERS(WK-GROUP-COUNT).
044400     MOVE WK-CUR-TOTAL-DAYS TO
044405         WK-G-TOTAL-DAYS(WK-GROUP-COUNT).
044500     MOVE 'N' TO
044505         WK-G-GRADUATED(WK-GROUP-COUNT).
044600     MOVE SPACES TO
044605         WK-G-GRAD-DATE(WK-GROUP-COUNT).
044700     MOVE SPACES TO
044705         WK-G-DEGREE-TITLE(WK-GROUP-COUNT).
044800     MOVE SPACES TO
044805         WK-G-DEG-MAJOR-1(WK-GROUP-COUNT).
044900     MOVE SPACES TO
044905         WK-G-DEG-CIP-1(WK-GROUP-COUNT).
045000     MOVE SPACES TO
045005         WK-G-DEG-MAJOR-2(WK-GROUP-COUNT).
045100     MOVE SPACES TO
045105         WK-G-DEG-CIP-2(WK-GROUP-COUNT).
045200     MOVE SPACES TO
045205         WK-G-DEG-MAJOR-3(WK-GROUP-COUNT).
045300     MOVE SPACES TO
045305         WK-G-DEG-CIP-3(WK-GROUP-COUNT).
045400     MOVE SPACES TO
045405         WK-G-DEG-MAJOR-4(WK-GROUP-COUNT).
045500     MOVE SPACES TO
045505         WK-G-DEG-CIP-4(WK-GROUP-COUNT).
045600 4200-EXIT.
045700     EXIT.
045800*
045900******************************************************************
046000*    4300-START-GROUP  --  CAPTURE FIRST-ROW ATTRIBUTES AND      *
046100*    RESET THE ACCUMULATORS FOR A NEW COLLEGE GROUP.             *
046200******************************************************************
046300 4300-START-GROUP.
046400     MOVE NT-LAST-NAME        TO WK-CUR-LAST-NAME.
046500     MOVE NT-FIRST-NAME       TO WK-CUR-FIRST-NAME.
046600     MOVE NT-MIDDLE-INIT      TO WK-CUR-MIDDLE-INIT.
046700     MOVE NT-NAME-SUFFIX      TO WK-CUR-SUFFIX.
046800     MOVE NT-RETURN-REQ-FIELD TO WK-CUR-RETURN-REQ.
046900     MOVE NT-SEARCH-DATE      TO WK-CUR-SEARCH-DATE.
047000     MOVE NT-COLLEGE-SEQUENCE TO WK-CUR-COLLEGE-SEQ.
047100     MOVE NT-COLLEGE-CODE-BRANCH TO WK-CUR-COLLEGE-CODE.
047200     MOVE NT-COLLEGE-NAME     TO WK-CUR-COLLEGE-NAME.
047300     MOVE NT-COLLEGE-STATE    TO WK-CUR-COLLEGE-STATE.
047400     MOVE NT-COLLEGE-LEVEL    TO WK-CUR-COLLEGE-LEVEL.
047500     MOVE NT-COLLEGE-CONTROL  TO WK-CUR-COLLEGE-CONTROL.
047600     MOVE NT-ENROLL-BEGIN     TO WK-CUR-ENROLL-BEGIN.
047700     MOVE NT-ENROLL-END       TO WK-CUR-ENROLL-END.
047800     MOVE NT-ENROLL-STATUS    TO WK-CUR-ENROLL-STATUS.
047900     MOVE NT-CLASS-LEVEL      TO WK-CUR-CLASS-LEVEL.
048000     MOVE NT-ENR-MAJOR-1      TO WK-CUR-ENR-MAJOR-1.
048100     MOVE NT-ENR-CIP-1        TO WK-CUR-ENR-CIP-1.
048200     MOVE NT-ENR-MAJOR-2      TO WK-CUR-ENR-MAJOR-2.
048300     MOVE NT-ENR-CIP-2        TO WK-CUR-ENR-CIP-2.
048400     MOVE 0                   TO WK-CUR-SEMESTERS.
048500     MOVE 0                   TO WK-CUR-TOTAL-DAYS.
048600     MOVE 'YES'               TO WK-GROUP-OPEN-SW.
048700 4300-EXIT.
048800     EXIT.
048900*
049000******************************************************************
049100*    5000-APPEND-NOT-FOUND                                       *
049200******************************************************************
049300 5000-APPEND-NOT-FOUND.
049400     ADD 1 TO WK-GROUP-COUNT.
049500     MOVE NT-LAST-NAME        TO WK-G-LAST-NAME(WK-GROUP-COUNT).
049600     MOVE NT-FIRST-NAME       TO WK-G-FIRST-NAME(WK-GROUP-COUNT).
049700     MOVE NT-MIDDLE-INIT      TO WK-G-MIDDLE-INIT(WK-GROUP-COUNT).
049800     MOVE NT-NAME-SUFFIX      TO WK-G-SUFFIX(WK-GROUP-COUNT).
049900     MOVE NT-RETURN-REQ-FIELD TO WK-G-RETURN-REQ(WK-GROUP-COUNT).
050000     MOVE 'N' TO
050005         WK-G-RECORD-FOUND(WK-GROUP-COUNT).
050100     MOVE NT-SEARCH-DATE      TO WK-G-SEARCH-DATE(WK-GROUP-COUNT).
050200     MOVE '00'                TO WK-G-COLLEGE-SEQ(WK-GROUP-COUNT).
050300     MOVE SPACES TO
050305         WK-G-COLLEGE-CODE(WK-GROUP-COUNT).
050400     MOVE SPACES TO
050405         WK-G-COLLEGE-NAME(WK-GROUP-COUNT).
050500     MOVE SPACES TO
050505         WK-G-COLLEGE-STATE(WK-GROUP-COUNT).
050600     MOVE SPACES TO
050605         WK-G-COLLEGE-LEVEL(WK-GROUP-COUNT).
050700     MOVE SPACES TO
050705         WK-G-COLLEGE-CONTROL(WK-GROUP-COUNT).
050800     MOVE SPACES TO
050805         WK-G-ENROLL-BEGIN(WK-GROUP-COUNT).
050900     MOVE SPACES              TO WK-G-ENROLL-END(WK-GROUP-COUNT).
051000     MOVE SPACES TO
051005         WK-G-ENROLL-STATUS(WK-GROUP-COUNT).
051100     MOVE SPACES              TO WK-G-CLASS-LEVEL(WK-GROUP-COUNT).
051200     MOVE SPACES              TO WK-G-ENR-MAJOR-1(WK-GROUP-COUNT).
051300     MOVE SPACES              TO WK-G-ENR-CIP-1(WK-GROUP-COUNT).
051400     MOVE SPACES              TO WK-G-ENR-MAJOR-2(WK-GROUP-COUNT).
051500     MOVE SPACES              TO WK-G-ENR-CIP-2(WK-GROUP-COUNT).
051600     MOVE SPACES              TO
051700         WK-G-LAST-ENR-MAJOR-1(WK-GROUP-COUNT).
051800     MOVE SPACES TO
051805         WK-G-LAST-ENR-CIP-1(WK-GROUP-COUNT).
051900     MOVE SPACES              TO
052000         WK-G-LAST-ENR-MAJOR-2(WK-GROUP-COUNT).
052100     MOVE SPACES TO
052105         WK-G-LAST-ENR-CIP-2(WK-GROUP-COUNT).
052200     MOVE 0                   TO WK-G-SEMESTERS(WK-GROUP-COUNT).
052300     MOVE 0                   TO WK-G-TOTAL-DAYS(WK-GROUP-COUNT).
052400     MOVE 'N'                 TO WK-G-GRADUATED(WK-GROUP-COUNT).
052500     MOVE SPACES              TO WK-G-GRAD-DATE(WK-GROUP-COUNT).
052600     MOVE SPACES TO
052605         WK-G-DEGREE-TITLE(WK-GROUP-COUNT).
052700     MOVE SPACES              TO WK-G-DEG-MAJOR-1(WK-GROUP-COUNT).
052800     MOVE SPACES              TO WK-G-DEG-CIP-1(WK-GROUP-COUNT).
052900     MOVE SPACES              TO WK-G-DEG-MAJOR-2(WK-GROUP-COUNT).
053000     MOVE SPACES              TO WK-G-DEG-CIP-2(WK-GROUP-COUNT).
053100     MOVE SPACES              TO WK-G-DEG-MAJOR-3(WK-GROUP-COUNT).
053200     MOVE SPACES              TO WK-G-DEG-CIP-3(WK-GROUP-COUNT).
053300     MOVE SPACES              TO WK-G-DEG-MAJOR-4(WK-GROUP-COUNT).
053400     MOVE SPACES              TO WK-G-DEG-CIP-4(WK-GROUP-COUNT).
053500 5000-EXIT.
053600     EXIT.
053700*
053800******************************************************************
053900*    6000-MERGE-DEGREE-ROWS  (DP-0510)                           *
054000*    LEFT-MERGE BY (LAST, FIRST, MI, SUFFIX, COLLEGE SEQUENCE).  *
054100*    WK-ORIG-GROUP-COUNT IS FROZEN FIRST SO A GROUP DUPLICATED   *
054200*    FOR A SECOND DEGREE IS NEVER RE-EXAMINED FOR A THIRD.       *
054300******************************************************************
054400 6000-MERGE-DEGREE-ROWS.
054500     MOVE WK-GROUP-COUNT TO WK-ORIG-GROUP-COUNT.
054600     PERFORM 6100-MERGE-ONE-GROUP THRU 6100-EXIT
054700         VARYING WK-G-IDX FROM 1 BY 1
054800         UNTIL WK-G-IDX > WK-ORIG-GROUP-COUNT.
054900 6000-EXIT.
055000     EXIT.
055100*
055200 6100-MERGE-ONE-GROUP.
055300     MOVE 0 TO WK-DEGREE-MATCH-COUNT.
055400     PERFORM 6110-FIND-DEGREE-MATCH THRU 6110-EXIT
055500         VARYING WK-D-IDX FROM 1 BY 1
055600         UNTIL WK-D-IDX > WK-DEGREE-COUNT.
055700 6100-EXIT.
055800     EXIT.
055900*
056000 6110-FIND-DEGREE-MATCH.
056100     IF WK-DEG-LAST-NAME(WK-D-IDX)    = WK-G-LAST-NAME(WK-G-IDX)
056150        AND WK-DEG-FIRST-NAME(WK-D-IDX)
056160            = WK-G-FIRST-NAME(WK-G-IDX)
056200        AND WK-DEG-MIDDLE-INIT(WK-D-IDX)
056210            = WK-G-MIDDLE-INIT(WK-G-IDX)
056300        AND WK-DEG-SUFFIX(WK-D-IDX)      = WK-G-SUFFIX(WK-G-IDX)
056400        AND WK-DEG-COLLEGE-SEQ(WK-D-IDX)
056410            = WK-G-COLLEGE-SEQ(WK-G-IDX)
056600         ADD 1 TO WK-DEGREE-MATCH-COUNT
056700         IF WK-DEGREE-MATCH-COUNT = 1
056800             PERFORM 6120-APPLY-DEGREE-IN-PLACE THRU 6120-EXIT
056900         ELSE
057000             PERFORM 6130-APPLY-DEGREE-AS-NEW-ROW THRU 6130-EXIT
057100         END-IF
057200     END-IF.
057300 6110-EXIT.
057400     EXIT.
057500*
057600 6120-APPLY-DEGREE-IN-PLACE.
057700     MOVE 'Y'                    TO WK-G-GRADUATED(WK-G-IDX).
057800     MOVE WK-DEG-GRAD-DATE(WK-D-IDX) TO WK-G-GRAD-DATE(WK-G-IDX).
057900     MOVE WK-DEG-TITLE(WK-D-IDX) TO
057905         WK-G-DEGREE-TITLE(WK-G-IDX).
058000     MOVE WK-DEG-MAJOR-1(WK-D-IDX) TO
058005         WK-G-DEG-MAJOR-1(WK-G-IDX).
058100     MOVE WK-DEG-CIP-1(WK-D-IDX)     TO WK-G-DEG-CIP-1(WK-G-IDX).
058200     MOVE WK-DEG-MAJOR-2(WK-D-IDX) TO
058205         WK-G-DEG-MAJOR-2(WK-G-IDX).
058300     MOVE WK-DEG-CIP-2(WK-D-IDX)     TO WK-G-DEG-CIP-2(WK-G-IDX).
058400     MOVE WK-DEG-MAJOR-3(WK-D-IDX) TO
058405         WK-G-DEG-MAJOR-3(WK-G-IDX).
058500     MOVE WK-DEG-CIP-3(WK-D-IDX)     TO WK-G-DEG-CIP-3(WK-G-IDX).
058600     MOVE WK-DEG-MAJOR-4(WK-D-IDX) TO
058605         WK-G-DEG-MAJOR-4(WK-G-IDX).
058700     MOVE WK-DEG-CIP-4(WK-D-IDX)     TO WK-G-DEG-CIP-4(WK-G-IDX).
058800 6120-EXIT.
058900     EXIT.
059000*
059100******************************************************************
059200*    6130-APPLY-DEGREE-AS-NEW-ROW  --  SECOND-AND-LATER DEGREE   *
059300*    FOR THE SAME COLLEGE GROUP: DUPLICATE THE BASE ROW AND      *
059400*    APPLY THIS DEGREE ONTO THE COPY.                            *
059500******************************************************************
059600 6130-APPLY-DEGREE-AS-NEW-ROW.
059700     ADD 1 TO WK-GROUP-COUNT.
059800     MOVE WK-GROUP-ENTRY(WK-G-IDX) TO
059805         WK-GROUP-ENTRY(WK-GROUP-COUNT).
059900     MOVE 'Y'                        TO
060000         WK-G-GRADUATED(WK-GROUP-COUNT).
060100     MOVE WK-DEG-GRAD-DATE(WK-D-IDX) TO
060200         WK-G-GRAD-DATE(WK-GROUP-COUNT).
060300     MOVE WK-DEG-TITLE(WK-D-IDX)     TO
060400         WK-G-DEGREE-TITLE(WK-GROUP-COUNT).
060500     MOVE WK-DEG-MAJOR-1(WK-D-IDX)   TO
060600         WK-G-DEG-MAJOR-1(WK-GROUP-COUNT).
060700     MOVE WK-DEG-CIP-1(WK-D-IDX)     TO
060800         WK-G-DEG-CIP-1(WK-GROUP-COUNT).
060900     MOVE WK-DEG-MAJOR-2(WK-D-IDX)   TO
061000         WK-G-DEG-MAJOR-2(WK-GROUP-COUNT).
061100     MOVE WK-DEG-CIP-2(WK-D-IDX)     TO
061200         WK-G-DEG-CIP-2(WK-GROUP-COUNT).
061300     MOVE WK-DEG-MAJOR-3(WK-D-IDX)   TO
061400         WK-G-DEG-MAJOR-3(WK-GROUP-COUNT).
061500     MOVE WK-DEG-CIP-3(WK-D-IDX)     TO
061600         WK-G-DEG-CIP-3(WK-GROUP-COUNT).
061700     MOVE WK-DEG-MAJOR-4(WK-D-IDX)   TO
061800         WK-G-DEG-MAJOR-4(WK-GROUP-COUNT).
061900     MOVE WK-DEG-CIP-4(WK-D-IDX)     TO
062000         WK-G-DEG-CIP-4(WK-GROUP-COUNT).
062100 6130-EXIT.
062200     EXIT.
062300*
062400******************************************************************
062500*    6200-APPLY-FINAL-DEFAULTS  --  NUMERICS ALREADY DEFAULT TO  *
062600*    ZERO AND TEXT FIELDS ALREADY DEFAULT TO SPACES AS EACH ROW  *
062700*    WAS BUILT, SO THIS IS A NO-OP LEFT IN PLACE AS THE NAMED    *
062800*    STEP THE SHOP'S RUNBOOK DOCUMENTS FOR THIS STAGE.           *
062900******************************************************************
063000 6200-APPLY-FINAL-DEFAULTS.
063100     CONTINUE.
063200 6200-EXIT.
063300     EXIT.
063400*
063500******************************************************************
063600*    7000-SORT-OUTPUT-TABLE  --  INTERNAL TABLE SORT ON THE      *
063700*    ASCENDING KEYS DECLARED WITH WK-GROUP-ENTRY IN NSCRETO.     *
063800******************************************************************
063900 7000-SORT-OUTPUT-TABLE.
064000     SORT WK-GROUP-ENTRY.
064100 7000-EXIT.
064200     EXIT.
064300*
064400******************************************************************
064500*    8000-WRITE-OUTPUT-RECS                                      *
064600******************************************************************
064700 8000-WRITE-OUTPUT-RECS.
064800     PERFORM 8100-WRITE-ONE-REC THRU 8100-EXIT
064900         VARYING WK-WRITE-IDX FROM 1 BY 1
065000         UNTIL WK-WRITE-IDX > WK-GROUP-COUNT.
065100 8000-EXIT.
065200     EXIT.
065300*
065400 8100-WRITE-ONE-REC.
065500     MOVE WK-G-SEMESTERS(WK-WRITE-IDX)  TO WK-G-SEMESTERS-ED.
065600     MOVE WK-G-TOTAL-DAYS(WK-WRITE-IDX) TO WK-G-TOTAL-DAYS-ED.
065700     STRING WK-G-LAST-NAME(WK-WRITE-IDX)        DELIMITED BY SIZE
065800            NT-COMMA-CHAR                       DELIMITED BY SIZE
065900            WK-G-FIRST-NAME(WK-WRITE-IDX)       DELIMITED BY SIZE
066000            NT-COMMA-CHAR                       DELIMITED BY SIZE
066100            WK-G-MIDDLE-INIT(WK-WRITE-IDX)      DELIMITED BY SIZE
066200            NT-COMMA-CHAR                       DELIMITED BY SIZE
066300            WK-G-SUFFIX(WK-WRITE-IDX)           DELIMITED BY SIZE
066400            NT-COMMA-CHAR                       DELIMITED BY SIZE
066500            WK-G-RETURN-REQ(WK-WRITE-IDX)       DELIMITED BY SIZE
066600            NT-COMMA-CHAR                       DELIMITED BY SIZE
066700            WK-G-RECORD-FOUND(WK-WRITE-IDX)     DELIMITED BY SIZE
066800            NT-COMMA-CHAR                       DELIMITED BY SIZE
066900            WK-G-SEARCH-DATE(WK-WRITE-IDX)      DELIMITED BY SIZE
067000            NT-COMMA-CHAR                       DELIMITED BY SIZE
067100            WK-G-COLLEGE-SEQ(WK-WRITE-IDX)      DELIMITED BY SIZE
067200            NT-COMMA-CHAR                       DELIMITED BY SIZE
067300            WK-G-COLLEGE-CODE(WK-WRITE-IDX)     DELIMITED BY SIZE
067400            NT-COMMA-CHAR                       DELIMITED BY SIZE
067500            WK-G-COLLEGE-NAME(WK-WRITE-IDX)     DELIMITED BY SIZE
067600            NT-COMMA-CHAR                       DELIMITED BY SIZE
067700            WK-G-COLLEGE-STATE(WK-WRITE-IDX)    DELIMITED BY SIZE
067800            NT-COMMA-CHAR                       DELIMITED BY SIZE
067900            WK-G-COLLEGE-LEVEL(WK-WRITE-IDX)    DELIMITED BY SIZE
068000            NT-COMMA-CHAR                       DELIMITED BY SIZE
068100            WK-G-COLLEGE-CONTROL(WK-WRITE-IDX)  DELIMITED BY SIZE
068200            NT-COMMA-CHAR                       DELIMITED BY SIZE
068300            WK-G-ENROLL-BEGIN(WK-WRITE-IDX)     DELIMITED BY SIZE
068400            NT-COMMA-CHAR                       DELIMITED BY SIZE
068500            WK-G-ENROLL-END(WK-WRITE-IDX)       DELIMITED BY SIZE
068600            NT-COMMA-CHAR                       DELIMITED BY SIZE
068700            WK-G-ENROLL-STATUS(WK-WRITE-IDX)    DELIMITED BY SIZE
068800            NT-COMMA-CHAR                       DELIMITED BY SIZE
068900            WK-G-CLASS-LEVEL(WK-WRITE-IDX)      DELIMITED BY SIZE
069000            NT-COMMA-CHAR                       DELIMITED BY SIZE
069100            WK-G-ENR-MAJOR-1(WK-WRITE-IDX)      DELIMITED BY SIZE
069200            NT-COMMA-CHAR                       DELIMITED BY SIZE
069300            WK-G-ENR-CIP-1(WK-WRITE-IDX)        DELIMITED BY SIZE
069400            NT-COMMA-CHAR                       DELIMITED BY SIZE
069500            WK-G-ENR-MAJOR-2(WK-WRITE-IDX)      DELIMITED BY SIZE
069600            NT-COMMA-CHAR                       DELIMITED BY SIZE
069700            WK-G-ENR-CIP-2(WK-WRITE-IDX)        DELIMITED BY SIZE
069800            NT-COMMA-CHAR                       DELIMITED BY SIZE
069900            WK-G-LAST-ENR-MAJOR-1(WK-WRITE-IDX) DELIMITED BY SIZE
070000            NT-COMMA-CHAR                       DELIMITED BY SIZE
070100            WK-G-LAST-ENR-CIP-1(WK-WRITE-IDX)   DELIMITED BY SIZE
070200            NT-COMMA-CHAR                       DELIMITED BY SIZE
070300            WK-G-LAST-ENR-MAJOR-2(WK-WRITE-IDX) DELIMITED BY SIZE
070400            NT-COMMA-CHAR                       DELIMITED BY SIZE
070500            WK-G-LAST-ENR-CIP-2(WK-WRITE-IDX)   DELIMITED BY SIZE
070600            NT-COMMA-CHAR                       DELIMITED BY SIZE
070700            WK-G-SEMESTERS-ED                   DELIMITED BY SIZE
070800            NT-COMMA-CHAR                       DELIMITED BY SIZE
070900            WK-G-TOTAL-DAYS-ED                  DELIMITED BY SIZE
071000            NT-COMMA-CHAR                       DELIMITED BY SIZE
071100            WK-G-GRADUATED(WK-WRITE-IDX)        DELIMITED BY SIZE
071200            NT-COMMA-CHAR                       DELIMITED BY SIZE
071300            WK-G-GRAD-DATE(WK-WRITE-IDX)        DELIMITED BY SIZE
071400            NT-COMMA-CHAR                       DELIMITED BY SIZE
071500            WK-G-DEGREE-TITLE(WK-WRITE-IDX)     DELIMITED BY SIZE
071600            NT-COMMA-CHAR                       DELIMITED BY SIZE
071700            WK-G-DEG-MAJOR-1(WK-WRITE-IDX)      DELIMITED BY SIZE
071800            NT-COMMA-CHAR                       DELIMITED BY SIZE
071900            WK-G-DEG-CIP-1(WK-WRITE-IDX)        DELIMITED BY SIZE
072000            NT-COMMA-CHAR                       DELIMITED BY SIZE
072100            WK-G-DEG-MAJOR-2(WK-WRITE-IDX)      DELIMITED BY SIZE
072200            NT-COMMA-CHAR                       DELIMITED BY SIZE
072300            WK-G-DEG-CIP-2(WK-WRITE-IDX)        DELIMITED BY SIZE
072400            NT-COMMA-CHAR                       DELIMITED BY SIZE
072500            WK-G-DEG-MAJOR-3(WK-WRITE-IDX)      DELIMITED BY SIZE
072600            NT-COMMA-CHAR                       DELIMITED BY SIZE
072700            WK-G-DEG-CIP-3(WK-WRITE-IDX)        DELIMITED BY SIZE
072800            NT-COMMA-CHAR                       DELIMITED BY SIZE
072900            WK-G-DEG-MAJOR-4(WK-WRITE-IDX)      DELIMITED BY SIZE
073000            NT-COMMA-CHAR                       DELIMITED BY SIZE
073100            WK-G-DEG-CIP-4(WK-WRITE-IDX)        DELIMITED BY SIZE
073200         INTO NO-OUT-LINE
073300     END-STRING.
073400     WRITE NSCRET-OUTPUT-REC.
073500     ADD 1 TO WK-OUTPUT-ROW-COUNT.
073600 8100-EXIT.
073700     EXIT.
073800*
073900******************************************************************
074000*    9900 RANGE  --  FATAL ABENDS.                               *
074100******************************************************************
074200 9910-ABEND-EMPTY-FILE.
074300     DISPLAY '*FATAL* NSCRET - NSC RETURN FILE IS EMPTY'.
074400     CLOSE F-NSC-RETURN-IN F-CONSOLIDATED-OUT.
074500     STOP RUN.
