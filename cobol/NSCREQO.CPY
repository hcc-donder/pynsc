000100******************************************************************
000200*    NSCREQO  -  NSC INQUIRY REQUEST OUTPUT LAYOUTS              *
000300*    HEADER (H1) / DETAIL (D1) / TRAILER (T1) LINES WRITTEN TO   *
000400*    THE CLEARINGHOUSE INQUIRY FILE.  EACH LINE IS BUILT IN THE  *
000500*    CORRESPONDING -FIELDS GROUP BELOW AND STRUNG TOGETHER, TAB  *
000600*    DELIMITED, INTO THE -REC AREA BEFORE IT IS WRITTEN.         *
000700*                                                                *
000800*    1989-03-14  THL  ORIGINAL LAYOUT (PA ONLY).                 *
000900*    1990-07-02  THL  ADDED INQUIRY-TYPE COLUMN FOR SE SUPPORT.  *
001000*    2001-04-17  RTV  TRAILER COUNT NOW INCLUDES HEADER+TRAILER. *
001100******************************************************************
001200 01  NSCREQ-HEADER-REC.
001300     05  NR-OUT-H-LINE               PIC X(200).
001400 01  NSCREQ-DETAIL-REC.
001500     05  NR-OUT-D-LINE               PIC X(200).
001600 01  NSCREQ-TRAILER-REC.
001700     05  NR-OUT-T-LINE               PIC X(200).
001800*
001900*    WORK AREA FOR THE TAB CHARACTER USED AS THE FIELD DELIMITER.
002000     01  NR-TAB-CHAR                 PIC X(01) VALUE X'09'.
002100*
002200******************************************************************
002300*    HEADER FIELD TEMPLATE (H1)                                  *
002400******************************************************************
002500 01  NR-HDR-FIELDS.
002600     05  NR-H-RECTYPE                PIC X(02) VALUE 'H1'.
002700     05  NR-H-SCHOOL-CODE            PIC X(06).
002800     05  NR-H-BRANCH-CODE            PIC X(02).
002900     05  NR-H-SCHOOL-NAME            PIC X(40).
003000     05  NR-H-FILE-DATE              PIC X(08).
003100*        FILE-DATE REDEFINITION - LETS 3100-CHECK-FILE-DATE-CCYY
003200*        IN NSCREQ VALIDATE THE CENTURY DIGITS WITHOUT A SEPARATE
003300*        UNSTRING (Y2K REVIEW, 1998-11-05 DWS; WIRED IN 2005 KAP).
003400     05  NR-H-FILE-DATE-R  REDEFINES  NR-H-FILE-DATE.
003500         10  NR-H-FILE-CCYY          PIC X(04).
003600         10  NR-H-FILE-MM            PIC X(02).
003700         10  NR-H-FILE-DD            PIC X(02).
003800     05  NR-H-INQUIRY-TYPE           PIC X(02).
003900     05  NR-H-CONST-I                PIC X(01) VALUE 'I'.
004000     05  FILLER                      PIC X(20).
004100*
004200******************************************************************
004300*    DETAIL FIELD TEMPLATE (D1)                                  *
004400******************************************************************
004500 01  NR-DET-FIELDS.
004600     05  NR-D-RECTYPE                PIC X(02) VALUE 'D1'.
004700     05  NR-D-SSN                    PIC X(09).
004800     05  NR-D-FIRST-NAME             PIC X(20).
004900     05  NR-D-MIDDLE-INIT            PIC X(01).
005000     05  NR-D-LAST-NAME              PIC X(20).
005100     05  NR-D-SUFFIX                 PIC X(05).
005200     05  NR-D-DOB                    PIC X(08).
005300     05  NR-D-SEARCH-BEGIN           PIC X(08).
005400     05  NR-D-BLANK                  PIC X(01) VALUE SPACE.
005500     05  NR-D-SCHOOL-CODE            PIC X(06).
005600     05  NR-D-BRANCH-CODE            PIC X(02).
005700     05  NR-D-RETURN-REQ-FIELD       PIC X(50).
005800     05  FILLER                      PIC X(20).
005900*
006000******************************************************************
006100*    TRAILER FIELD TEMPLATE (T1)                                 *
006200******************************************************************
006300 01  NR-TRL-FIELDS.
006400     05  NR-T-RECTYPE                PIC X(02) VALUE 'T1'.
006500     05  NR-T-COUNT                  PIC 9(07).
006600*        UNSIGNED EDIT PICTURE - TRAILER COUNT IS WRITTEN WITHOUT
006700*        LEADING ZEROES PER THE NSC FILE SPECIFICATION.
006800     05  NR-T-COUNT-ED  REDEFINES  NR-T-COUNT  PIC ZZZZZZ9.
006900     05  FILLER                      PIC X(20).
