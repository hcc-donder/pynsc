000100******************************************************************
000200*    NSCRETO  -  CONSOLIDATED RETURN OUTPUT LAYOUT AND THE       *
000300*    WORKING TABLE USED TO ACCUMULATE AND SORT COLLEGE GROUPS    *
000400*    BEFORE THEY ARE WRITTEN.  ONE OUTPUT ROW PER STUDENT PER    *
000500*    COLLEGE ATTENDED (PLUS ONE PER DEGREE, PLUS THE NOT-FOUND   *
000600*    ROWS RE-APPENDED IN 5000-APPEND-NOT-FOUND).                 *
000700*                                                                *
000800*    1991-11-20  JMR  ORIGINAL LAYOUT.                           *
000900*    1996-01-11  KAP  ADDED LAST-ENROLLMENT MAJOR/CIP COLUMNS.   *
001000*    1999-06-21  DWS  Y2K REVIEW OF DATE COLUMNS - NO WIDTH      *
001100*                     CHANGE NEEDED, ALL DATES ALREADY CCYYMMDD. *
001200******************************************************************
001300 01  NSCRET-OUTPUT-REC.
001400     05  NO-OUT-LINE                 PIC X(600).
001500*
001600 01  NT-COMMA-CHAR                   PIC X(01) VALUE ','.
001700*
001800******************************************************************
001900*    WORKING TABLE OF ACCUMULATED COLLEGE GROUPS.  LOADED BY     *
002000*    4000-AGGREGATE-COLLEGE-TABLE AND 5000-APPEND-NOT-FOUND,     *
002100*    THEN SORTED IN PLACE BY 7000-SORT-OUTPUT-TABLE (INTERNAL    *
002200*    TABLE SORT, NOT A SORT/MERGE FILE) BEFORE THE FINAL WRITE   *
002300*    LOOP IN 8000-WRITE-OUTPUT-RECS.                             *
002400******************************************************************
002500 01  WK-GROUP-TABLE.
002600     05  WK-GROUP-COUNT              PIC 9(05) COMP VALUE 0.
002700     05  WK-GROUP-ENTRY OCCURS 1 TO 3000 TIMES
002710             DEPENDING ON WK-GROUP-COUNT
002800             ASCENDING KEY IS WK-G-LAST-NAME
002900                              WK-G-FIRST-NAME
003000                              WK-G-MIDDLE-INIT
003100                              WK-G-SUFFIX
003200                              WK-G-RETURN-REQ
003300                              WK-G-COLLEGE-SEQ
003400             INDEXED BY WK-G-IDX.
003500         10  WK-G-LAST-NAME          PIC X(20).
003600         10  WK-G-FIRST-NAME         PIC X(20).
003700         10  WK-G-MIDDLE-INIT        PIC X(01).
003800         10  WK-G-SUFFIX             PIC X(05).
003900         10  WK-G-RETURN-REQ         PIC X(50).
004000         10  WK-G-RECORD-FOUND       PIC X(01).
004100         10  WK-G-SEARCH-DATE        PIC X(08).
004150*            COLLEGE SEQUENCE STAYS TEXT (LIKE THE RETURN COLUMN
004160*            IT CAME FROM) SO 6110-FIND-DEGREE-MATCH CAN COMPARE
004170*            IT DIRECTLY AGAINST WK-DEG-COLLEGE-SEQ BELOW.
004200         10  WK-G-COLLEGE-SEQ        PIC X(02).
004300         10  WK-G-COLLEGE-CODE       PIC X(09).
004400         10  WK-G-COLLEGE-NAME       PIC X(40).
004500         10  WK-G-COLLEGE-STATE      PIC X(02).
004600         10  WK-G-COLLEGE-LEVEL      PIC X(01).
004700         10  WK-G-COLLEGE-CONTROL    PIC X(10).
004800         10  WK-G-ENROLL-BEGIN       PIC X(08).
004900         10  WK-G-ENROLL-END         PIC X(08).
005000         10  WK-G-ENROLL-STATUS      PIC X(01).
005100         10  WK-G-CLASS-LEVEL        PIC X(01).
005200         10  WK-G-ENR-MAJOR-1        PIC X(40).
005300         10  WK-G-ENR-CIP-1          PIC X(07).
005400         10  WK-G-ENR-MAJOR-2        PIC X(40).
005500         10  WK-G-ENR-CIP-2          PIC X(07).
005600         10  WK-G-LAST-ENR-MAJOR-1   PIC X(40).
005700         10  WK-G-LAST-ENR-CIP-1     PIC X(07).
005800         10  WK-G-LAST-ENR-MAJOR-2   PIC X(40).
005900         10  WK-G-LAST-ENR-CIP-2     PIC X(07).
006000         10  WK-G-SEMESTERS          PIC 9(03) COMP.
006100         10  WK-G-TOTAL-DAYS         PIC 9(05) COMP.
006200         10  WK-G-GRADUATED          PIC X(01).
006300         10  WK-G-GRAD-DATE          PIC X(08).
006400         10  WK-G-DEGREE-TITLE       PIC X(40).
006500         10  WK-G-DEG-MAJOR-1        PIC X(40).
006600         10  WK-G-DEG-CIP-1          PIC X(07).
006700         10  WK-G-DEG-MAJOR-2        PIC X(40).
006800         10  WK-G-DEG-CIP-2          PIC X(07).
006900         10  WK-G-DEG-MAJOR-3        PIC X(40).
007000         10  WK-G-DEG-CIP-3          PIC X(07).
007100         10  WK-G-DEG-MAJOR-4        PIC X(40).
007200         10  WK-G-DEG-CIP-4          PIC X(07).
007210         10  FILLER                  PIC X(20).
007300*
007400******************************************************************
007500*    EDITED COPY OF THE NUMERIC FIELDS - MOVED FROM THE COMP     *
007600*    ACCUMULATORS ABOVE JUST BEFORE THE ROW IS STRUNG TOGETHER,  *
007700*    SINCE THE CLEARINGHOUSE LOAD FILE WANTS DISPLAY DIGITS.     *
007800******************************************************************
008000 01  WK-G-SEMESTERS-ED               PIC 9(03).
008100 01  WK-G-TOTAL-DAYS-ED              PIC 9(05).
008200*
008300******************************************************************
008400*    IDENTITY-COMPARE AREA - HOLDS THE FILL-DOWN GROUP KEY       *
008500*    (IDENTITY + REQUESTER RETURN FIELD + ENROLLMENT BEGIN) SO   *
008600*    3000-FILL-DOWN-COLLEGE-SEQ CAN TEST "SAME GROUP AS THE      *
008700*    PRIOR ROW" WITH ONE COMPARE INSTEAD OF FIVE.                *
008800******************************************************************
008900 01  WK-FILLDOWN-KEY.
009000     05  WK-FK-LAST-NAME             PIC X(20).
009100     05  WK-FK-FIRST-NAME            PIC X(20).
009200     05  WK-FK-MIDDLE-INIT           PIC X(01).
009300     05  WK-FK-SUFFIX                PIC X(05).
009400     05  WK-FK-RETURN-REQ            PIC X(50).
009500     05  WK-FK-ENROLL-BEGIN          PIC X(08).
009600 01  WK-FILLDOWN-KEY-R  REDEFINES  WK-FILLDOWN-KEY.
009700     05  WK-FK-WHOLE                 PIC X(104).
009800*
009900******************************************************************
010000*    DEGREE HOLDING TABLE - GRADUATED='Y' ROWS ARE HELD ASIDE    *
010100*    HERE BY 2410-APPEND-DEGREE-ROW UNTIL 6000-MERGE-DEGREE-     *
010200*    ROWS LEFT-MERGES THEM ONTO THE COLLEGE-GROUP TABLE ABOVE.   *
010300******************************************************************
010400 01  WK-DEGREE-TABLE.
010500     05  WK-DEGREE-COUNT             PIC 9(05) COMP VALUE 0.
010600     05  WK-DEGREE-ENTRY OCCURS 3000 TIMES
010700             INDEXED BY WK-D-IDX.
010800         10  WK-DEG-LAST-NAME        PIC X(20).
010900         10  WK-DEG-FIRST-NAME       PIC X(20).
011000         10  WK-DEG-MIDDLE-INIT      PIC X(01).
011100         10  WK-DEG-SUFFIX           PIC X(05).
011200         10  WK-DEG-COLLEGE-SEQ      PIC X(02).
011300         10  WK-DEG-GRAD-DATE        PIC X(08).
011400         10  WK-DEG-TITLE            PIC X(40).
011500         10  WK-DEG-MAJOR-1          PIC X(40).
011600         10  WK-DEG-CIP-1            PIC X(07).
011700         10  WK-DEG-MAJOR-2          PIC X(40).
011800         10  WK-DEG-CIP-2            PIC X(07).
011900         10  WK-DEG-MAJOR-3          PIC X(40).
012000         10  WK-DEG-CIP-3            PIC X(07).
012100         10  WK-DEG-MAJOR-4          PIC X(40).
012200         10  WK-DEG-CIP-4            PIC X(07).
012210         10  FILLER                  PIC X(20).
012300*
012400******************************************************************
012500*    MERGE WORK FIELDS - WK-ORIG-GROUP-COUNT FREEZES THE GROUP   *
012600*    COUNT BEFORE THE MERGE STARTS SO A GROUP APPENDED AS A      *
012700*    SECOND-DEGREE DUPLICATE IS NEVER RESCANNED FOR A THIRD.     *
012800******************************************************************
012900 01  WK-ORIG-GROUP-COUNT             PIC 9(05) COMP VALUE 0.
013000 01  WK-DEGREE-MATCH-COUNT           PIC 9(03) COMP VALUE 0.
