000100******************************************************************
000200*    NSCREQI  -  STUDENT IDENTITY INPUT RECORD                   *
000300*    ONE OCCURRENCE PER STUDENT TO BE INCLUDED IN THE NEXT       *
000400*    CLEARINGHOUSE INQUIRY RUN.  FIXED-FORM, ONE RECORD PER      *
000500*    LINE, SUPPLIED BY THE REGISTRAR EXTRACT JOB.                *
000600*                                                                *
000700*    1989-03-14  THL  ORIGINAL LAYOUT.                           *
000800*    1994-09-30  KAP  ADDED SEARCH-BEGIN-DATE COLUMN (WAS        *
000900*                     DEFAULTED FROM RUN DATE ONLY BEFORE).      *
001000*    2003-08-29  RTV  WIDENED SUFFIX TO MATCH NSC ADDENDUM.      *
001100******************************************************************
001200 01  NSCREQ-INPUT-RECORD.
001300     05  NR-IN-SSN                   PIC X(09).
001400     05  NR-IN-FIRST-NAME            PIC X(20).
001500     05  NR-IN-MIDDLE-INIT           PIC X(01).
001600     05  NR-IN-LAST-NAME             PIC X(20).
001700     05  NR-IN-SUFFIX                PIC X(05).
001800     05  NR-IN-DOB                   PIC X(08).
001900*        DOB REDEFINITION - USED BY THE DATE-VALIDITY CHECK IN
002000*        PARAGRAPH 4300-FORMAT-DOB OF NSCREQ.
002100     05  NR-IN-DOB-R  REDEFINES  NR-IN-DOB.
002200         10  NR-IN-DOB-YYYY          PIC X(04).
002300         10  NR-IN-DOB-MM            PIC X(02).
002400         10  NR-IN-DOB-DD            PIC X(02).
002500     05  NR-IN-SEARCH-BEGIN-DATE     PIC X(08).
002600     05  NR-IN-RETURN-REQ-FIELD      PIC X(50).
002700     05  FILLER                      PIC X(29).
